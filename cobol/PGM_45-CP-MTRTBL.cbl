000100*////////////////// (TABLAS DE CATEGORIA / METRICA / MES) ////////
000200************************************************
000300*     TABLAS DE CLASIFICACION DE CASELOAD PROBATORIO SC
000400*     LARGO REGISTRO = N/A (TABLAS EN MEMORIA)
000500************************************************
000600*     2026-02-09  RVC  TK-88101  ALTA INICIAL DE TABLAS DE
000700*                      CATEGORIA, METRICA Y NOMBRE DE MES.
000800*     2026-02-11  RVC  TK-88114  AGREGADA TABLA DE POSICION
000900*                      DE COLUMNA DE MES (FALLBACK POSICIONAL).
001000*----- TABLA DE CATEGORIAS DE REPORTE (4) -------------------------
001100       01  WS-CATG-LISTA-LIT.
001200           05  FILLER  PIC X(52)  VALUE
001300               'Estate       Guardian     Conservator  Mental Heal'
001400            -  'th'.
001500       01  WS-CATG-TABLA REDEFINES WS-CATG-LISTA-LIT.
001600           05  WS-CATG-NOMBRE      PIC X(13)
001700                                   OCCURS 4 TIMES
001800                                   INDEXED BY WS-CATG-IDX.
001900*----- TABLA DE METRICAS - 4 POR CONDADO (ESTATE/GUARDIAN/CONSV) --
002000*      PROBADAS EN ESTE ORDEN: PENDING-FIRST, ADDED, DISPOSED,
002100*      PENDING-END -- EL ORDEN IMPORTA (VER REGLA DE MAPEO).
002200       01  WS-MTR4-LISTA-LIT.
002300           05  FILLER  PIC X(100) VALUE
002400               'Pending first of month   Added                    '
002500            -  'Disposed                 Pending end of Month     '.
002600       01  WS-MTR4-TABLA REDEFINES WS-MTR4-LISTA-LIT.
002700           05  WS-MTR4-NOMBRE      PIC X(25)
002800                                   OCCURS 4 TIMES
002900                                   INDEXED BY WS-MTR4-IDX.
003000*----- TABLA DE METRICAS - 2 POR CONDADO (MENTAL HEALTH) ----------
003100*      PROBADAS EN ESTE ORDEN: ADDED ANTES DE ORDERS (UNA ETIQUETA
003200*      "ADDED" NUNCA LLEGA A PROBARSE CONTRA "ORDERS").
003300       01  WS-MTR2-LISTA-LIT.
003400           05  FILLER  PIC X(50)  VALUE
003500               'Added                    Orders                   '.
003600       01  WS-MTR2-TABLA REDEFINES WS-MTR2-LISTA-LIT.
003700           05  WS-MTR2-NOMBRE      PIC X(25)
003800                                   OCCURS 2 TIMES
003900                                   INDEXED BY WS-MTR2-IDX.
004000*----- TABLA DE NOMBRES DE MES, ORDEN FIJO JULIO..JUNIO ------------
004100*      LA POSICION EN ESTA TABLA (1-12) ES EL ORDEN DE SALIDA,
004200*      INDEPENDIENTE DE LO QUE DIGA EL ENCABEZADO DE LA GRILLA.
004300       01  WS-MES-LISTA-LIT.
004400           05  FILLER  PIC X(108) VALUE
004500               'July     August   SeptemberOctober  November Decem'
004600            -  'ber January  February March    April    May      J'
004700            -  'une     '.
004800       01  WS-MES-NOMBRE-TABLA REDEFINES WS-MES-LISTA-LIT.
004900           05  WS-MES-NOMBRE       PIC X(9)
005000                                   OCCURS 12 TIMES
005100                                   INDEXED BY WS-MES-IDX.
005200*----- TABLA FALLBACK DE POSICION DE COLUMNA DE MES (1-BASED) ------
005300*      COLUMNAS C..Q SALTEANDO F, J, N (3,4,5,7,8,9,11,12,13,
005400*      15,16,17), CARGADA POR 1000-INICIO-I VIA MOVE (NO ES UN
005500*      LITERAL PORQUE SON VALORES NUMERICOS DISTINTOS POR CELDA).
005600       01  WS-MES-COLPOS-TABLA.
005700           05  WS-MES-COLPOS       PIC 9(2) COMP
005800                                   OCCURS 12 TIMES
005900                                   INDEXED BY WS-COLPOS-IDX.
