000100************************************************
000200*    GEOREC
000300************************************************
000400*         LAYOUT GEOMETRIA DE CONDADO
000500*         LARGO REGISTRO = 235 BYTES
000600************************************************
000700*    2026-02-12  RVC  TK-88130  ALTA INICIAL DEL LAYOUT DE
000800*                     GEOMETRIA DE CONDADO (FILTRO SC).
000900*------------------------------------------------------------
001000*    GE-ID:  CODIGO FIPS DE 5 DIGITOS; LOS PRIMEROS 2 SON EL
001100*            CODIGO DE ESTADO (45 = SOUTH CAROLINA).
001200       01  GEO-REGISTRO.
001300           03  GE-ID               PIC X(05)    VALUE SPACES.
001400*              VISTA DEL CODIGO DE ESTADO (PRIMEROS 2 BYTES
001500*              DE GE-ID) USADA PARA LA PRUEBA DE RETENCION.
001600           03  GE-ID-ALT REDEFINES GE-ID.
001700               05  GE-ESTADO       PIC X(02).
001800               05  GE-CONDADO-IND  PIC X(03).
001900           03  GE-NAME             PIC X(30)    VALUE SPACES.
002000           03  GE-PAYLOAD          PIC X(200)   VALUE SPACES.
