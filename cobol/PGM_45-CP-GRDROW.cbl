000100************************************************
000200*    GRDROW
000300*    LAYOUT GRILLA DE REPORTE / REGISTRO NORMALIZADO
000400*    LARGO GRILLA = 420 BYTES
000500*    LARGO NORMALIZADO = VARIABLE (CSV)
000600************************************************
000700*    2026-02-09  RVC  TK-88101  ALTA INICIAL DEL LAYOUT DE GRILLA
000800*                     Y DEL REGISTRO NORMALIZADO DE CASELOAD.
000900*------------------------------------------------------------
001000*    LAYOUT DE UNA FILA DE LA GRILLA DE REPORTE (COLUMNAS A..Q)
001100*    COLUMNA A = CELDA 1 (NOMBRE DE CONDADO / TEXTO DE ENCABEZADO)
001200*    COLUMNA B = CELDA 2 (ETIQUETA DE METRICA / TEXTO DE ENCAB.)
001300*    COLUMNAS C..Q = CELDAS 3-17 (VALORES MENSUALES O MESES ENCAB.)
001400       01  GR-ROW-DATA.
001500           03  GR-CELL-1           PIC X(60)    VALUE SPACES.
001600           03  GR-CELL-2           PIC X(60)    VALUE SPACES.
001700*          COLUMNAS C..Q (15 CELDAS DE 20 BYTES = COLS 3 A 17)
001800           03  GR-CELL-SET         PIC X(20)    VALUE SPACES
001900                                   OCCURS 15 TIMES
002000                                   INDEXED BY GR-CSET-IDX.
002100*------------------------------------------------------------
002200*    VISTA ALTERNATIVA DE LA FILA COMO UNICO CAMPO DE TEXTO,
002300*    USADA PARA EL DISPLAY DE DIAGNOSTICO DE FILAS DESCARTADAS.
002400       01  GR-ROW-ALT  REDEFINES GR-ROW-DATA.
002500           03  GR-ROW-TEXTO        PIC X(420).
002600*////////////////////////////////////////////////////////////////
002700*    LAYOUT DEL REGISTRO NORMALIZADO DE SALIDA (UN CONDADO X
002800*    METRICA X MES POR REGISTRO).  SE ARMA EN WS-LINEA-SALIDA
002900*    CON DELIMITADOR COMA Y SE ESCRIBE A NORMALIZ.
003000       01  NOR-REGISTRO.
003100           03  NOR-ARCHIVO         PIC X(50)    VALUE SPACES.
003200           03  NOR-CATEGORIA       PIC X(13)    VALUE SPACES.
003300           03  NOR-ANIO            PIC 9(4)     VALUE ZEROS.
003400           03  NOR-MES             PIC X(9)     VALUE SPACES.
003500           03  NOR-CONDADO         PIC X(13)    VALUE SPACES.
003600           03  NOR-METRICA         PIC X(25)    VALUE SPACES.
003700           03  NOR-VALOR           PIC X(12)    VALUE SPACES.
003800*------------------------------------------------------------
003900*    VISTA NUMERICA DEL VALOR, USADA ANTES DE EDITAR NOR-VALOR
004000*    (S9(9)V9(2) INTERNO, SEGUN CONTRATO DE PRECISION DEL SPEC).
004100       01  NOR-VALOR-NUM           PIC S9(9)V9(2) VALUE ZEROS.
004200       01  NOR-VALOR-ALT REDEFINES NOR-VALOR-NUM.
004300           03  NOR-VALOR-ENTERO    PIC S9(9).
004400           03  NOR-VALOR-DECIMAL   PIC 9(2).
004500*    LINEA DE ENCABEZADO DEL ARCHIVO DE SALIDA (PRIMERA LINEA)
004600       77  NOR-ENCABEZADO          PIC X(44)    VALUE
004700           'file,category,year,month,county,metric,value'.
