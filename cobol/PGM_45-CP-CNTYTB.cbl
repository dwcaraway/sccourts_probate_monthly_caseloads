000100******************************************************************
000200* TABLA MAESTRA DE CONDADOS DE SOUTH CAROLINA (46 CONDADOS)        *
000300*        MANTENIDA COMO REFERENCIA DE ADMIN. DE TRIBUNALES SC.    *
000400*        NOMBRES(WS-CNTY-)                                        *
000500*        INCLUYE LA ENTRADA "ROSWELL", QUE NO ES UN CONDADO DE SC *
000600*        PERO FORMA PARTE DEL CONTRATO ORIGINAL DE LA PLANILLA Y  *
000700*        SE REPRODUCE TAL CUAL (VER TK-88101).                    *
000800******************************************************************
000900* COBOL DECLARATION FOR TABLA WS-CNTY-TABLA (46 CONDADOS)         *
001000******************************************************************
001100       01  WS-CNTY-LISTA-LIT.
001200           05  FILLER  PIC X(130) VALUE
001300               'Abbeville    Aiken        Allendale    Anderson   '
001400            -  '  Bamberg      Barnwell     Beaufort     Berkeley '
001500            -  '    Calhoun      Charleston   '.
001600           05  FILLER  PIC X(130) VALUE
001700               'Cherokee     Chester      Chesterfield Clarendon  '
001800            -  '  Colleton     Darlington   Dillon       Dorcheste'
001900            -  'r   Edgefield    Fairfield    '.
002000           05  FILLER  PIC X(130) VALUE
002100               'Florence     Georgetown   Greenville   Greenwood  '
002200            -  '  Hampton      Horry        Jasper       Kershaw  '
002300            -  '    Lancaster    Laurens      '.
002400           05  FILLER  PIC X(130) VALUE
002500               'Lee          Lexington    Marion       Marlboro   '
002600            -  '  McCormick    Newberry     Oconee       Orangebur'
002700            -  'g   Pickens      Richland     '.
002800           05  FILLER  PIC X(78)  VALUE
002900               'Roswell      Saluda       Spartanburg  Sumter     '
003000            -  '  Union        Williamsburg '.
003100******************************************************************
003200* THE NUMBER OF ENTRIES DESCRIBED BY THIS DECLARATION IS 46       *
003300******************************************************************
003400       01  WS-CNTY-TABLA REDEFINES WS-CNTY-LISTA-LIT.
003500           05  WS-CNTY-NOMBRE      PIC X(13)
003600                                   OCCURS 46 TIMES
003700                                   INDEXED BY WS-CNTY-IDX.
