000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.    PGMFILSC.
000030       AUTHOR.        R VALDEZ CORTEZ.
000040       INSTALLATION.  CENTRO DE COMPUTOS SISTEMAS SA.
000050       DATE-WRITTEN.  11/02/1984.
000060       DATE-COMPILED.
000070       SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
000080***************************************************************
000090*    PGMFILSC                                                 *
000100*    ========                                                 *
000110*    FILTRO DE GEOMETRIAS DE CONDADO - SOLO SOUTH CAROLINA     *
000120*-------------------------------------------------------------*
000130*    HISTORIAL DE CAMBIOS                                     *
000140*    ---------------------                                    *
000150*    1984-11-02  JRV  ALTA INICIAL - UTILIDAD DE EXTRACCION    *
000160*                     DE MAESTRO DE CONDADOS (TODO EL PAIS).   *
000170*    1990-06-14  LMT  AGREGADO FILTRO DE CODIGO DE ESTADO FIPS *
000180*                     PARA EXTRACCION MULTI-ESTADO.            *
000190*    1998-12-21  HBC  REMEDIACION Y2K - RESELLADO DE FECHA DE  *
000200*                     TARJETA DE ENCABEZADO A 4 DIGITOS.       *
000210*    2006-04-09  DWP  CONVERTIDO DE IMAGEN DE TARJETA A ARCHIVO*
000220*                     LINE SEQUENTIAL.                        *
000230*    2016-08-30  SMK  PROGRAMA EN DESUSO - REEMPLAZADO POR     *
000240*                     EXTRACCION GIS REGIONAL.                *
000250*    2025-11-20  RVC  TK-88091 REACTIVADO COMO FILTRO DE       *
000260*                     GEOMETRIA SOLO-SC PARA MODERNIZACION GIS *
000270*                     DE LA ADMIN. DE TRIBUNALES DE SC.        *
000280*    2026-02-12  RVC  TK-88130 IMPLEMENTADA REGLA DE RETENCION *
000290*                     POR CODIGO DE ESTADO 45 Y CONTADOR DE    *
000300*                     REGISTROS RETENIDOS SEGUN NUEVO SPEC.    *
000305*    2026-03-02  RVC  TK-88171 9999-FINAL-I CERRABA ARCHIVOS Y  *
000306*                     SUPRIMIA EL DISPLAY DE TOTALES CUANDO     *
000307*                     RETURN-CODE QUEDABA EN 9999 POR UN ERROR  *
000308*                     DE E/S - AHORA CIERRA Y MUESTRA LOS       *
000309*                     TOTALES ACUMULADOS SIEMPRE.               *
000311*    2026-03-10  RVC  TK-88250 COMENTARIOS DEL PROGRAMA TENIAN EL*
000312*                     "*" CORRIDO A LA COLUMNA 13 EN VEZ DE LA   *
000313*                     COLUMNA 7 (INDICADOR) - CORREGIDO EN TODO  *
000314*                     EL PROGRAMA.                               *
000315***************************************************************
000320
000330*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000340       ENVIRONMENT DIVISION.
000350       CONFIGURATION SECTION.
000360
000370       SPECIAL-NAMES.
000380           C01 IS TOP-OF-FORM
000390           CLASS ALFA-CONDADO IS 'A' THRU 'Z' 'a' THRU 'z' SPACE
000400           UPSI-0 ON  STATUS IS WS-DIAGNOSTICO-ON
000410                  OFF STATUS IS WS-DIAGNOSTICO-OFF.
000420
000430       INPUT-OUTPUT SECTION.
000440       FILE-CONTROL.
000450
000460           SELECT GEOMETRI  ASSIGN DDENTRA
000470                  FILE STATUS IS FS-ENTRADA.
000480
000490           SELECT GEOSALID  ASSIGN DDSALID
000500                  FILE STATUS IS FS-SALIDA.
000510
000520*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000530       DATA DIVISION.
000540       FILE SECTION.
000550
000560       FD  GEOMETRI
000570           BLOCK CONTAINS 0 RECORDS
000580           RECORDING MODE IS F.
000590       01  REG-ENTRADA    PIC X(235).
000600
000610       FD  GEOSALID
000620           BLOCK CONTAINS 0 RECORDS
000630           RECORDING MODE IS F.
000640       01  REG-SALIDA     PIC X(235).
000650
000660
000670       WORKING-STORAGE SECTION.
000680*=======================*
000690
000700       77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.

000720*---- FILE STATUS ------------------------------------------------
000730       77  FS-ENTRADA               PIC XX      VALUE SPACES.
000740           88  FS-ENTRADA-FIN                    VALUE '10'.

000760       77  FS-SALIDA                PIC XX      VALUE SPACES.
000770           88  FS-SALIDA-FIN                     VALUE '10'.

000830*---- DIAGNOSTICO (UPSI-0) ---------------------------------------
000840       77  WS-DIAGNOSTICO-SW           PIC X       VALUE 'N'.
000850           88  WS-DIAGNOSTICO-ON                   VALUE 'S'.
000860           88  WS-DIAGNOSTICO-OFF                  VALUE 'N'.

000880*---- CONTADORES DE TOTALES (ACUMULADORES EN COMP) ---------------
000890       77  WS-CANT-LEIDOS          PIC 9(07) COMP   VALUE ZEROS.
000900       77  WS-CANT-GUARDADOS       PIC 9(07) COMP   VALUE ZEROS.
000910       77  WS-CANT-DESCARTADOS     PIC 9(07) COMP   VALUE ZEROS.

000950*---- CAMPOS DE EDICION PARA DISPLAY -----------------------------
000960       77  WS-CANT-LEIDOS-EDIT     PIC ZZZZZZ9.
000970       77  WS-CANT-GUARDADOS-EDIT  PIC ZZZZZZ9.

001010*---- CODIGO DE ESTADO SOUTH CAROLINA ----------------------------
001020       77  WS-COD-ESTADO-SC            PIC X(02)   VALUE '45'.
001040*---- FECHA DE PROCESO (PARA EL DISPLAY FINAL) -------------------
001050       01  WS-FECHA-PROCESO            PIC 9(06)   VALUE ZEROS.
001060       01  WS-FECHA-PROCESO-ALT REDEFINES WS-FECHA-PROCESO.
001070           03  WS-FP-ANIO              PIC 99.
001080           03  WS-FP-MES               PIC 99.
001090           03  WS-FP-DIA               PIC 99.
001100
001110*//// COPY CPGEOREC /////////////////////////////////////////////
001120*    LAYOUT GEOMETRIA DE CONDADO
001130*    LARGO 235 BYTES
001140       01  GEO-REGISTRO.
001150           03  GE-ID               PIC X(05)    VALUE SPACES.
001160*        VISTA DEL CODIGO DE ESTADO (PRIMEROS 2 BYTES DE GE-ID)
001170*        USADA PARA LA PRUEBA DE RETENCION.
001180           03  GE-ID-ALT REDEFINES GE-ID.
001190               05  GE-ESTADO       PIC X(02).
001200               05  GE-CONDADO-IND  PIC X(03).
001210           03  GE-NAME             PIC X(30)    VALUE SPACES.
001220           03  GE-PAYLOAD          PIC X(200)   VALUE SPACES.
001230*        VISTA DE DIAGNOSTICO DEL PAYLOAD (PRIMEROS 10 BYTES),
001240*        USADA SOLO CUANDO UPSI-0 ESTA ENCENDIDO.
001250           03  GE-PAYLOAD-ALT REDEFINES GE-PAYLOAD.
001260               05  GE-PAYLOAD-HEAD PIC X(10).
001270               05  GE-PAYLOAD-REST PIC X(190).
001280*/////////////////////////////////////////////////////////////////
001290
001300       01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001310
001320*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001330       PROCEDURE DIVISION.
001340
001350       MAIN-PROGRAM-I.
001360
001370           PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
001380           PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
001390                                  UNTIL FS-ENTRADA-FIN
001400           PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
001410
001420       MAIN-PROGRAM-F. GOBACK.
001430
001440
001450*-----  CUERPO INICIO APERTURA ARCHIVOS  -------------------------
001460       1000-INICIO-I.
001470
001480           ACCEPT WS-FECHA-PROCESO FROM DATE
001490
001500           OPEN INPUT  GEOMETRI
001510           IF FS-ENTRADA IS NOT EQUAL '00' THEN
001520              DISPLAY '* ERROR EN OPEN GEOMETRI = ' FS-ENTRADA
001530              MOVE 9999 TO RETURN-CODE
001540              SET  FS-ENTRADA-FIN TO TRUE
001550           ELSE
001560              PERFORM 2100-LEER-I THRU 2100-LEER-F
001570           END-IF
001580
001590           OPEN OUTPUT GEOSALID
001600           IF FS-SALIDA IS NOT EQUAL '00' THEN
001610              DISPLAY '* ERROR EN OPEN GEOSALID = ' FS-SALIDA
001620              MOVE 9999 TO RETURN-CODE
001630              SET  FS-ENTRADA-FIN TO TRUE
001640           END-IF.
001650
001660       1000-INICIO-F. EXIT.
001670
001680
001690*-----------------------------------------------------------------
001700       2000-PROCESO-I.
001710
001720           PERFORM 2010-VERIFICAR-I THRU 2010-VERIFICAR-F
001730           PERFORM 2100-LEER-I      THRU 2100-LEER-F.
001740
001750       2000-PROCESO-F. EXIT.
001760
001770
001780*---- REGLA DE RETENCION: CODIGO DE ESTADO = 45 (SC) -------------
001790       2010-VERIFICAR-I.
001800
001810           IF GE-ID IS EQUAL TO SPACES THEN
001820              ADD 1 TO WS-CANT-DESCARTADOS
001830           ELSE
001840              IF GE-ESTADO IS EQUAL TO WS-COD-ESTADO-SC THEN
001850                 PERFORM 2600-GRABAR-I THRU 2600-GRABAR-F
001860              ELSE
001870                 ADD 1 TO WS-CANT-DESCARTADOS
001880                 IF WS-DIAGNOSTICO-ON THEN
001890                    DISPLAY '  descartado, estado=' GE-ESTADO
001900                            ' condado=' GE-NAME
001910                 END-IF
001920              END-IF
001930           END-IF.
001940
001950       2010-VERIFICAR-F. EXIT.
001960
001970
001980*-----------------------------------------------------------------
001990       2100-LEER-I.
002000
002010           READ GEOMETRI INTO GEO-REGISTRO
002020
002030           EVALUATE FS-ENTRADA
002040              WHEN '00'
002050                 ADD 1 TO WS-CANT-LEIDOS
002060              WHEN '10'
002070                 CONTINUE
002080              WHEN OTHER
002090                 DISPLAY '* ERROR EN LECTURA GEOMETRI = ' FS-ENTRADA
002100                 MOVE 9999 TO RETURN-CODE
002110                 SET FS-ENTRADA-FIN TO TRUE
002120           END-EVALUATE.
002130
002140       2100-LEER-F. EXIT.
002150
002160
002170*---- GRABAR REGISTRO RETENIDO ---------------------------------
002180       2600-GRABAR-I.
002190
002200           MOVE GEO-REGISTRO TO REG-SALIDA
002210           WRITE REG-SALIDA
002220
002230           EVALUATE FS-SALIDA
002240              WHEN '00'
002250                 ADD 1 TO WS-CANT-GUARDADOS
002260              WHEN OTHER
002270                 DISPLAY '* ERROR EN GRABAR GEOSALID = ' FS-SALIDA
002280                 MOVE 9999 TO RETURN-CODE
002290                 SET FS-ENTRADA-FIN TO TRUE
002300           END-EVALUATE.
002310
002320       2600-GRABAR-F. EXIT.
002330
002340
002350*-----------------------------------------------------------------
002360       9999-FINAL-I.
002370
002380           CLOSE GEOMETRI
002390           CLOSE GEOSALID
002400
002410           MOVE WS-CANT-LEIDOS    TO WS-CANT-LEIDOS-EDIT
002420           MOVE WS-CANT-GUARDADOS TO WS-CANT-GUARDADOS-EDIT
002430
002440           DISPLAY '===================================='
002450           DISPLAY 'Geometry records read   : ' WS-CANT-LEIDOS-EDIT
002460           DISPLAY 'Output written to GEOSALID with '
002470                    WS-CANT-GUARDADOS-EDIT
002480                    ' South Carolina counties'.
002510
002520       9999-FINAL-F. EXIT.
