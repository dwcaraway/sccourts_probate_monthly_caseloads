000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.    PGMNORML.
000030       AUTHOR.        R VALDEZ CORTEZ.
000040       INSTALLATION.  CENTRO DE COMPUTOS SISTEMAS SA.
000050       DATE-WRITTEN.  14/03/1986.
000060       DATE-COMPILED.
000070       SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
000080***************************************************************
000090*    PGMNORML                                                 *
000100*    ========                                                 *
000110*    NORMALIZADOR DE GRILLA DE CASELOAD PROBATORIO - SC        *
000120*-------------------------------------------------------------*
000130*    HISTORIAL DE CAMBIOS                                     *
000140*    ---------------------                                    *
000150*    1986-03-14  JHK  ALTA INICIAL - IMPRESION DEL RESUMEN     *
000160*                     MENSUAL DE CASELOAD POR CONDADO PARA LA  *
000170*                     ADMIN. DE TRIBUNALES DE SC.              *
000180*    1991-07-22  LMT  AGREGADO DESGLOSE POR CONDADO AL RESUMEN *
000190*                     MENSUAL (ANTES SOLO TOTALES DE ESTADO).  *
000200*    1998-11-05  HBC  REMEDIACION Y2K - EXPANSION DE CAMPOS DE  *
000210*                     ANIO A 4 DIGITOS EN EL RESUMEN IMPRESO.  *
000220*    2009-05-18  DWP  MIGRADO DE IMPRESORA DE LINEA A REPORTE   *
000230*                     EN ARCHIVO PLANO SECUENCIAL.              *
000240*    2019-10-02  SMK  PROGRAMA EN DESUSO - RESUMEN REEMPLAZADO  *
000250*                     POR EXTRACCION MANUAL DE LA PLANILLA.     *
000260*    2026-02-09  RVC  TK-88101 REESCRITO COMO NORMALIZADOR DE   *
000270*                     LA GRILLA DE CASELOAD (FORMATO DE HOJA    *
000280*                     DE CALCULO) A REGISTROS PLANOS POR        *
000290*                     CONDADO X METRICA X MES.                 *
000300*    2026-02-11  RVC  TK-88114 AGREGADO FALLBACK POSICIONAL DE  *
000310*                     COLUMNA DE MES CUANDO NO SE ENCUENTRA EL  *
000320*                     ENCABEZADO "JULY" EN LA SECCION.          *
000330*    2026-02-13  RVC  TK-88142 AGREGADA DETECCION DE SECCION    *
000340*                     (CATEGORIA) Y DE PERIODO FISCAL A PARTIR  *
000350*                     DE LAS LINEAS DE ENCABEZADO DE LA GRILLA. *
000360*    2026-02-16  RVC  TK-88151 AGREGADO MAPEO DE ETIQUETAS DE   *
000370*                     METRICA Y NORMALIZACION DE NOMBRE DE      *
000380*                     CONDADO (SUFIJOS "COUNTY"/"."/",").       *
000390*    2026-02-18  RVC  TK-88159 AGREGADA LA EMISION DE UN        *
000400*                     REGISTRO NORMALIZADO POR CONDADO X        *
000410*                     METRICA X MES SEGUN NUEVO SPEC DE SALIDA. *
000411*    2026-03-02  RVC  TK-88205 CATEGORIA/PERIODO Y DETECCION DE *
000412*                     MES LEIAN SOLO LA CELDA 1; AHORA OPERAN    *
000413*                     SOBRE LA FILA COMPLETA CONCATENADA (Y LA   *
000414*                     VENTANA DE 3 FILAS PARA CATEGORIA). EL     *
000415*                     ESCANEO DE MESES ERA UN DESPLAZAMIENTO     *
000416*                     CIEGO DESDE "JULY"; AHORA BUSCA CADA MES   *
000417*                     POR SU PROPIO NOMBRE, IZQ.-A-DER. ETIQUETA *
000418*                     DE METRICA SIN COINCIDENCIA YA NO SE       *
000419*                     OMITE (SE EMITE CON NOMBRE LIMPIO O        *
000421*                     "UNKNOWN METRIC"). 9999-FINAL-I CIERRA     *
000422*                     ARCHIVOS Y MUESTRA TOTALES SIEMPRE, AUN    *
000423*                     CUANDO RETURN-CODE QUEDO EN 9999.          *
000424*    2026-03-05  RVC  TK-88219 CONVERT-VALOR ANULABA LA CELDA    *
000425*                     SI TRAIA PUNTO DECIMAL (".5" = MEDIO PUNTO *
000426*                     NO SE GUARDABA). AHORA SE SEPARA ENTERO Y  *
000427*                     DECIMAL ANTES DE PROBAR NUMERICO.          *
000428*    2026-03-09  RVC  TK-88241 2430-MAPEAR-METRICA PROCESABA LAS *
000429*                     METRICAS 1..K-1 DE UN CONDADO AUNQUE LA    *
000430*                     ULTIMA FILA SE SALIERA DE LA GRILLA/SECCION*
000431*                     AHORA SE CALCULA LA FILA TOPE ANTES DE     *
000432*                     ENTRAR AL PERFORM Y SE DESCARTA TODO EL    *
000433*                     CONDADO (NO SOLO LAS METRICAS DESDE LA     *
000434*                     FILA QUE FALLA).                           *
000435*    2026-03-09  RVC  TK-88245 ETIQUETA DE METRICA SIN MATCH SE   *
000436*                     EMITIA EN MAYUSCULAS (SE ARMABA DESDE LA   *
000437*                     SOMBRA -MAYUS). EL SPEC SOLO PIDE SACAR    *
000438*                     "*" Y RECORTAR, NO CAMBIAR MAYUS/MINUS, SE *
000439*                     CORRIGIO PARA USAR LA ETIQUETA ORIGINAL.   *
000440*    2026-03-10  RVC  TK-88250 COMENTARIOS DEL PROGRAMA TENIAN EL*
000441*                     "*" CORRIDO A LA COLUMNA 13 EN VEZ DE LA   *
000442*                     COLUMNA 7 (INDICADOR) - CORREGIDO EN TODO  *
000443*                     EL PROGRAMA.                               *
000444***************************************************************
000445
000446*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000450       ENVIRONMENT DIVISION.
000460       CONFIGURATION SECTION.
000470
000480       SPECIAL-NAMES.
000490           C01 IS TOP-OF-FORM
000500           CLASS ALFA-TEXTO IS 'A' THRU 'Z' 'a' THRU 'z' SPACE
000510           UPSI-0 ON  STATUS IS WS-DIAGNOSTICO-ON
000520                  OFF STATUS IS WS-DIAGNOSTICO-OFF.
000530
000540       INPUT-OUTPUT SECTION.
000550       FILE-CONTROL.
000560
000570           SELECT GRILLA    ASSIGN DDGRILLA
000580                  FILE STATUS IS FS-GRILLA.
000590
000600           SELECT NORMALIZ  ASSIGN DDNORMAL
000610                  FILE STATUS IS FS-NORMAL.
000620
000630*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000640       DATA DIVISION.
000650       FILE SECTION.
000660
000670       FD  GRILLA
000680           BLOCK CONTAINS 0 RECORDS
000690           RECORDING MODE IS F.
000700       01  REG-GRILLA     PIC X(420).
000710
000720       FD  NORMALIZ
000730           BLOCK CONTAINS 0 RECORDS
000740           RECORDING MODE IS F.
000750       01  REG-NORMAL     PIC X(150).
000760
000770
000780       WORKING-STORAGE SECTION.
000790*=======================*
000800
000810       77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.

000830*---- FILE STATUS ------------------------------------------------
000840       77  FS-GRILLA               PIC XX      VALUE SPACES.
000850           88  FS-GRILLA-FIN                    VALUE '10'.

000870       77  FS-NORMAL                PIC XX      VALUE SPACES.
000880           88  FS-NORMAL-FIN                    VALUE '10'.

000940*---- DIAGNOSTICO (UPSI-0) ---------------------------------------
000950       77  WS-DIAGNOSTICO-SW           PIC X       VALUE 'N'.
000960           88  WS-DIAGNOSTICO-ON                   VALUE 'S'.
000970           88  WS-DIAGNOSTICO-OFF                  VALUE 'N'.

000990*---- NOMBRES DE ARCHIVO (PARA LOS MENSAJES DE DIAGNOSTICO) ------
001000       77  WS-NOMBRE-ARCHIVO           PIC X(50)
001010                                       VALUE 'CASELOAD.GRID'.
001020       77  WS-NOMBRE-SALIDA            PIC X(20)
001030                                       VALUE 'CASELOAD.NORMALIZ'.

001050*---- CONTADORES DE TOTALES (ACUMULADORES EN COMP) ---------------
001060       77  WS-CANT-FILAS-LEIDAS    PIC 9(07) COMP   VALUE ZEROS.
001070       77  WS-CANT-SECCIONES       PIC 9(04) COMP   VALUE ZEROS.
001080       77  WS-CANT-REGISTROS       PIC 9(07) COMP   VALUE ZEROS.

001120*---- CAMPOS DE EDICION PARA DISPLAY -----------------------------
001130       77  WS-CANT-FILAS-EDIT      PIC ZZZZZZ9.
001140       77  WS-CANT-REGIS-EDIT      PIC ZZZZZZ9.
001180*---- FECHA DE PROCESO (PARA EL DISPLAY FINAL) -------------------
001190       01  WS-FECHA-PROCESO            PIC 9(06)   VALUE ZEROS.
001200       01  WS-FECHA-PROCESO-ALT REDEFINES WS-FECHA-PROCESO.
001210           03  WS-FP-ANIO              PIC 99.
001220           03  WS-FP-MES               PIC 99.
001230           03  WS-FP-DIA               PIC 99.
001240
001250*///////////// VISTA DE LECTURA DE UNA FILA DE GRILLA ////////////
001260*    MISMA DISTRIBUCION QUE GR-ROW-DATA (COPY CPGRDROW), USADA
001270*    PARA LEER REG-GRILLA CON UN "READ ... INTO" ANTES DE MOVER
001280*    LOS DATOS A LA TABLA EN MEMORIA (WS-GRID-TABLA).
001290       01  WS-GRID-VISTA.
001300           03  WS-GV-CELL-1            PIC X(60)   VALUE SPACES.
001310           03  WS-GV-CELL-2            PIC X(60)   VALUE SPACES.
001320           03  WS-GV-CELL-SET          PIC X(20)   VALUE SPACES
001330                                       OCCURS 15 TIMES
001340                                       INDEXED BY WS-GV-IDX.
001350           03  FILLER                  PIC X(01)   VALUE SPACE.
001360
001370*---- TABLA EN MEMORIA DE TODAS LAS FILAS DE LA GRILLA -----------
001380*     (MAXIMO 500 FILAS - HOJA DE CALCULO DE CASELOAD PROBATORIO)
001390       01  WS-GRID-TABLA.
001400           05  WS-GRID-FILA            OCCURS 500 TIMES
001410                                       INDEXED BY WS-GRID-IDX.
001412               10  WS-GF-FILA-CELDAS.
001414                   15  WS-GF-CELL-1     PIC X(60)  VALUE SPACES.
001416                   15  WS-GF-CELL-2     PIC X(60)  VALUE SPACES.
001418                   15  WS-GF-CELL-SET   PIC X(20)  VALUE SPACES
001420                                        OCCURS 15 TIMES
001422                                        INDEXED BY WS-GF-CSET-IDX.
001424*            VISTA DE LA FILA COMO UN SOLO CAMPO DE TEXTO (LAS
001426*            17 CELDAS CONCATENADAS, 420 BYTES) - LA DETECCION
001428*            DE ENCABEZADOS OPERA SOBRE LA CONCATENACION DE
001430*            TODAS LAS CELDAS DE LA FILA, NO SOLO LA CELDA 1.
001432               10  WS-GF-FILA-TEXTO REDEFINES WS-GF-FILA-CELDAS
001434                                        PIC X(420).
001470*            VISTA EN MAYUSCULAS DE CELDA 1, CELDA 2 Y DE LA
001480*            FILA COMPLETA, ARMADA AL CARGAR LA GRILLA, USADA
001490*            PARA BUSQUEDAS SIN DISTINCION DE MAYUS/MINUS (NO
001500*            HAY FUNCTION UPPER-CASE EN ESTE COMPILADOR).
001510               10  WS-GF-CELL-1-MAYUS   PIC X(60)  VALUE SPACES.
001520               10  WS-GF-CELL-2-MAYUS   PIC X(60)  VALUE SPACES.
001522               10  WS-GF-FILA-MAYUS     PIC X(420) VALUE SPACES.
001530               10  FILLER               PIC X(01)  VALUE SPACE.
001540
001550*---- TABLA EN MEMORIA DE SECCIONES (UNA POR CATEGORIA) ----------
001560       01  WS-SECCION-TABLA.
001570           05  WS-SECC-DATO             OCCURS 20 TIMES
001580                                        INDEXED BY WS-SECC-IDX.
001590               10  WS-SECC-CATEGORIA    PIC X(13)       VALUE SPACES.
001600               10  WS-SECC-ANIO-INI     PIC 9(4)  COMP  VALUE ZEROS.
001610               10  WS-SECC-ANIO-FIN     PIC 9(4)  COMP  VALUE ZEROS.
001620               10  WS-SECC-FILA-INI     PIC 9(4)  COMP  VALUE ZEROS.
001630               10  WS-SECC-FILA-FIN     PIC 9(4)  COMP  VALUE ZEROS.
001640               10  WS-SECC-MES-OK       PIC X           VALUE 'N'.
001650                   88  WS-SECC-MES-DETECTADO           VALUE 'S'.
001660*            COLUMNA (INDICE DE GR-CELL-SET, 1-15) ASIGNADA A
001670*            CADA UNO DE LOS 12 MESES, EN ORDEN JULIO..JUNIO.
001680               10  WS-SECC-COL-MES      PIC 9(2)  COMP  VALUE ZEROS
001690                                        OCCURS 12 TIMES
001700                                        INDEXED BY WS-SCM-IDX.
001710               10  FILLER               PIC X(01)       VALUE SPACE.
001720
001730*////////////////////// COPY CPGRDROW /////////////////////////
001740*    LAYOUT GRILLA DE REPORTE / REGISTRO NORMALIZADO
001750       01  NOR-REGISTRO.
001760           03  NOR-ARCHIVO         PIC X(50)    VALUE SPACES.
001770           03  NOR-CATEGORIA       PIC X(13)    VALUE SPACES.
001780           03  NOR-ANIO            PIC 9(4)     VALUE ZEROS.
001790           03  NOR-MES             PIC X(9)     VALUE SPACES.
001800           03  NOR-CONDADO         PIC X(13)    VALUE SPACES.
001810           03  NOR-METRICA         PIC X(25)    VALUE SPACES.
001820           03  NOR-VALOR           PIC X(12)    VALUE SPACES.
001830*        VISTA NUMERICA DEL VALOR, USADA ANTES DE EDITAR
001840*        NOR-VALOR (S9(9)V9(2) INTERNO, SEGUN SPEC).
001850       01  NOR-VALOR-NUM           PIC S9(9)V9(2) VALUE ZEROS.
001860       01  NOR-VALOR-ALT REDEFINES NOR-VALOR-NUM.
001870           03  NOR-VALOR-ENTERO    PIC S9(9).
001880           03  NOR-VALOR-DECIMAL   PIC 9(2).
001890       77  NOR-ENCABEZADO          PIC X(44)    VALUE
001900           'file,category,year,month,county,metric,value'.
001910*////////////////////////////////////////////////////////////
001920
001930*////////////////////// COPY CPCNTYTB /////////////////////////
001940*    TABLA MAESTRA DE CONDADOS DE SOUTH CAROLINA (46 CONDADOS)
001950*    INCLUYE "ROSWELL", QUE NO ES CONDADO DE SC PERO FORMA
001960*    PARTE DEL CONTRATO ORIGINAL DE LA PLANILLA (TK-88101).
001970       01  WS-CNTY-LISTA-LIT.
001980           05  FILLER  PIC X(130) VALUE
001990               'Abbeville    Aiken        Allendale    Anderson   '
002000            -  '  Bamberg      Barnwell     Beaufort     Berkeley '
002010            -  '    Calhoun      Charleston   '.
002020           05  FILLER  PIC X(130) VALUE
002030               'Cherokee     Chester      Chesterfield Clarendon  '
002040            -  '  Colleton     Darlington   Dillon       Dorcheste'
002050            -  'r   Edgefield    Fairfield    '.
002060           05  FILLER  PIC X(130) VALUE
002070               'Florence     Georgetown   Greenville   Greenwood  '
002080            -  '  Hampton      Horry        Jasper       Kershaw  '
002090            -  '    Lancaster    Laurens      '.
002100           05  FILLER  PIC X(130) VALUE
002110               'Lee          Lexington    Marion       Marlboro   '
002120            -  '  McCormick    Newberry     Oconee       Orangebur'
002130            -  'g   Pickens      Richland     '.
002140           05  FILLER  PIC X(78)  VALUE
002150               'Roswell      Saluda       Spartanburg  Sumter     '
002160            -  '  Union        Williamsburg '.
002170       01  WS-CNTY-TABLA REDEFINES WS-CNTY-LISTA-LIT.
002180           05  WS-CNTY-NOMBRE      PIC X(13)
002190                                   OCCURS 46 TIMES
002200                                   INDEXED BY WS-CNTY-IDX.
002210*        VISTA EN MAYUSCULAS DE LA TABLA DE CONDADOS, ARMADA
002220*        EN 1000-INICIO-I (NO ES LITERAL PORQUE SE ARMA POR
002230*        INSPECT CONVERTING, CELDA POR CELDA).
002240       01  WS-CNTY-NOMBRE-MAYUS    PIC X(13) VALUE SPACES
002250                                   OCCURS 46 TIMES
002260                                   INDEXED BY WS-CNTYM-IDX.
002270*////////////////////////////////////////////////////////////
002280
002290*////////////////////// COPY CPMTRTBL /////////////////////////
002300*    TABLAS DE CLASIFICACION DE CASELOAD PROBATORIO SC
002310       01  WS-CATG-LISTA-LIT.
002320           05  FILLER  PIC X(52)  VALUE
002330               'Estate       Guardian     Conservator  Mental Heal'
002340            -  'th'.
002350       01  WS-CATG-TABLA REDEFINES WS-CATG-LISTA-LIT.
002360           05  WS-CATG-NOMBRE      PIC X(13)
002370                                   OCCURS 4 TIMES
002380                                   INDEXED BY WS-CATG-IDX.
002390       01  WS-CATG-NOMBRE-MAYUS    PIC X(13) VALUE SPACES
002400                                   OCCURS 4 TIMES
002410                                   INDEXED BY WS-CATGM-IDX.
002420*----- 4 METRICAS POR CONDADO (ESTATE/GUARDIAN/CONSERVATOR) ----
002430*      PROBADAS EN ESTE ORDEN: PENDING-FIRST, ADDED, DISPOSED,
002440*      PENDING-END -- EL ORDEN IMPORTA (VER REGLA DE MAPEO).
002450       01  WS-MTR4-LISTA-LIT.
002460           05  FILLER  PIC X(100) VALUE
002470               'Pending first of month   Added                    '
002480            -  'Disposed                 Pending end of Month     '.
002490       01  WS-MTR4-TABLA REDEFINES WS-MTR4-LISTA-LIT.
002500           05  WS-MTR4-NOMBRE      PIC X(25)
002510                                   OCCURS 4 TIMES
002520                                   INDEXED BY WS-MTR4-IDX.
002530*----- 2 METRICAS POR CONDADO (MENTAL HEALTH) ------------------
002540*      PROBADAS EN ESTE ORDEN: ADDED ANTES DE ORDERS (UNA
002550*      ETIQUETA "ADDED" NUNCA LLEGA A PROBARSE CONTRA "ORDERS").
002560       01  WS-MTR2-LISTA-LIT.
002570           05  FILLER  PIC X(50)  VALUE
002580               'Added                    Orders                   '.
002590       01  WS-MTR2-TABLA REDEFINES WS-MTR2-LISTA-LIT.
002600           05  WS-MTR2-NOMBRE      PIC X(25)
002610                                   OCCURS 2 TIMES
002620                                   INDEXED BY WS-MTR2-IDX.
002630*----- NOMBRES DE MES, ORDEN FIJO JULIO..JUNIO -----------------
002640*      LA POSICION EN ESTA TABLA (1-12) ES EL ORDEN DE SALIDA,
002650*      INDEPENDIENTE DE LO QUE DIGA EL ENCABEZADO DE LA GRILLA.
002660       01  WS-MES-LISTA-LIT.
002670           05  FILLER  PIC X(108) VALUE
002680               'July     August   SeptemberOctober  November Decem'
002690            -  'ber January  February March    April    May      J'
002700            -  'une     '.
002710       01  WS-MES-NOMBRE-TABLA REDEFINES WS-MES-LISTA-LIT.
002720           05  WS-MES-NOMBRE       PIC X(9)
002730                                   OCCURS 12 TIMES
002740                                   INDEXED BY WS-MES-IDX.
002750*----- TABLA FALLBACK DE POSICION DE COLUMNA DE MES (1-BASED) ---
002760*      COLUMNAS C..Q SALTEANDO F, J, N (3,4,5,7,8,9,11,12,13,
002770*      15,16,17), CARGADA POR 1000-INICIO-I VIA MOVE (NO ES UN
002780*      LITERAL PORQUE SON VALORES NUMERICOS DISTINTOS POR
002790*      CELDA).
002800       01  WS-MES-COLPOS-TABLA.
002810           05  WS-MES-COLPOS       PIC 9(2) COMP
002820                                   OCCURS 12 TIMES
002830                                   INDEXED BY WS-COLPOS-IDX.
002840*////////////////////////////////////////////////////////////
002850
002860*---- INDICES Y CAMPOS DE TRABAJO DEL RECORRIDO PRINCIPAL -------
002870       77  WS-ROW-IDX               PIC 9(4) COMP VALUE ZEROS.
002880       77  WS-COL-IDX               PIC 9(2) COMP VALUE ZEROS.
002890       77  WS-LIM-IDX               PIC 9(4) COMP VALUE ZEROS.

002910*---- CAMPOS DE DETECCION DE SECCION / CATEGORIA -----------------
002920       77  WS-CATG-ACTUAL           PIC X(13) VALUE SPACES.
002930       77  WS-CATG-MATCH-SW         PIC X     VALUE 'N'.
002940           88  WS-CATG-MATCH-SI               VALUE 'S'.

002960*---- CAMPOS DE DETECCION DE PERIODO FISCAL ----------------------
002970       77  WS-PER-POS-PERIOD        PIC 9(3) COMP VALUE ZEROS.
002980       77  WS-PER-POS-THROUGH       PIC 9(3) COMP VALUE ZEROS.
002990       77  WS-PER-VENTANA           PIC X(15) VALUE SPACES.
003010       77  WS-PER1-MES              PIC X(2) VALUE SPACES.
003020       77  WS-PER1-DIA              PIC X(2) VALUE SPACES.
003030       77  WS-PER1-ANIO             PIC X(4) VALUE SPACES.
003050       77  WS-PER2-MES              PIC X(2) VALUE SPACES.
003060       77  WS-PER2-DIA              PIC X(2) VALUE SPACES.
003070       77  WS-PER2-ANIO             PIC X(4) VALUE SPACES.
003080       77  WS-PER-ANIO-INI          PIC 9(4) COMP VALUE ZEROS.
003090       77  WS-PER-ANIO-FIN          PIC 9(4) COMP VALUE ZEROS.

003101*---- VENTANA DE 3 FILAS PARA EXTRAER TEXTO DE CATEGORIA --------
003102       77  WS-CATG-VENTANA-MAYUS    PIC X(1260) VALUE SPACES.
003103       77  WS-CATG-FILA-AUX         PIC 9(4) COMP VALUE ZEROS.
003104       77  WS-CATG-POS-ADMIN-FIN    PIC 9(4) COMP VALUE ZEROS.
003105       77  WS-CATG-POS-MONTHLY      PIC 9(4) COMP VALUE ZEROS.
003106       77  WS-CATG-TEXTO            PIC X(120) VALUE SPACES.
003107       77  WS-CATG-TEXTO-LARGO      PIC 9(4) COMP VALUE ZEROS.
003110*---- CAMPOS DE DETECCION DE COLUMNA DE MES (ENCABEZADO JULY) ----
003120       77  WS-MES-SCAN-CELL-MAYUS   PIC X(20) VALUE SPACES.
003130       77  WS-MES-JULIO-SW          PIC X     VALUE 'N'.
003140           88  WS-MES-JULIO-SI                VALUE 'S'.
003150       77  WS-MES-JULIO-FILA        PIC 9(4) COMP VALUE ZEROS.
003160       77  WS-MES-JULIO-COL         PIC 9(2) COMP VALUE ZEROS.
003170       77  WS-MES-SCAN-FILA         PIC 9(4) COMP VALUE ZEROS.
003180       77  WS-MES-SCAN-TOPE         PIC 9(4) COMP VALUE ZEROS.
003181*     VISTA MAYUSCULA DE WS-MES-NOMBRE, ARMADA EN 1130, USADA
003182*     PARA EL ESCANEO VERDADERO IZQUIERDA-A-DERECHA DE MESES.
003183       01  WS-MES-NOMBRE-MAYUS      PIC X(9)  VALUE SPACES
003184                                    OCCURS 12 TIMES
003185                                    INDEXED BY WS-MESM-IDX.
003186       77  WS-MES-SCAN-DESDE        PIC 9(2) COMP VALUE ZEROS.
003187       77  WS-MES-SCAN-OK-CNT       PIC 9(2) COMP VALUE ZEROS.
003188*     COLUMNA (INDICE DE GF-CELL-SET) HALLADA PARA CADA MES EN
003189*     EL ESCANEO VERDADERO (PARRAFOS 2315/2316/2317).
003190       01  WS-MES-COL-ENCONTRADA    PIC 9(2) COMP VALUE ZEROS
003191                                    OCCURS 12 TIMES
003192                                    INDEXED BY WS-MCE-IDX.
003193       77  WS-MES-UNO-SW            PIC X     VALUE 'N'.
003194           88  WS-MES-UNO-SI                  VALUE 'S'.
003195       77  WS-MES-UNO-COL           PIC 9(2) COMP VALUE ZEROS.
003196       77  WS-MES-COL-CALC          PIC S9(3) COMP VALUE ZEROS.

003220*---- CAMPOS DE DETECCION / NORMALIZACION DE CONDADO -------------
003230       77  WS-CNTY-ES-FILA-SW       PIC X     VALUE 'N'.
003240           88  WS-CNTY-ES-FILA-SI             VALUE 'S'.
003250       77  WS-CNTY-CORE             PIC X(60) VALUE SPACES.
003260       77  WS-CNTY-CORE-MAYUS       PIC X(60) VALUE SPACES.
003270       77  WS-CNTY-CORE-LARGO       PIC 9(2)  COMP VALUE ZEROS.
003280       77  WS-CNTY-ACTUAL           PIC X(13) VALUE SPACES.
003290       77  WS-CNTY-ACTUAL-MAYUS     PIC X(13) VALUE SPACES.
003300       77  WS-CNTY-MATCH-SW         PIC X     VALUE 'N'.
003310           88  WS-CNTY-MATCH-SI               VALUE 'S'.
003320       77  WS-CNTY-CANT-EN-SECCION  PIC 9(4)  COMP VALUE ZEROS.

003340*---- LARGOS DE CAMPO SIN ESPACIOS, PARA ARMAR LA LINEA CSV ------
003350       77  WS-CSV-LARGO-ARCHIVO     PIC 9(2)  COMP VALUE ZEROS.
003360       77  WS-CSV-LARGO-CATEGORIA   PIC 9(2)  COMP VALUE ZEROS.
003370       77  WS-CSV-LARGO-MES         PIC 9(2)  COMP VALUE ZEROS.
003380       77  WS-CSV-LARGO-CONDADO     PIC 9(2)  COMP VALUE ZEROS.
003390       77  WS-CSV-LARGO-METRICA     PIC 9(2)  COMP VALUE ZEROS.
003400       77  WS-CSV-LARGO-VALOR       PIC 9(2)  COMP VALUE ZEROS.

003420*---- CAMPOS DE PROCESO DE BLOQUE DE METRICAS POR CONDADO --------
003430       77  WS-MTR-CANT-METRICAS     PIC 9(1)  COMP VALUE ZEROS.
003440       77  WS-MTR-IDX               PIC 9(1)  COMP VALUE ZEROS.
003450       77  WS-MTR-FILA              PIC 9(4)  COMP VALUE ZEROS.
003455*     ULTIMA FILA DE METRICA DEL CONDADO (r + CANT-METRICAS),
003457*     PROBADA ANTES DE ENTRAR AL PERFORM VARYING (TK-88241 - SI
003459*     ESA FILA SE SALE DE LA GRILLA/SECCION SE DESCARTA TODO EL
003461*     CONDADO, NO SOLO LAS METRICAS DESDE LA FILA QUE FALLA).
003463       77  WS-MTR-FILA-TOPE         PIC 9(4)  COMP VALUE ZEROS.
003480       77  WS-MTR-ETIQUETA          PIC X(25) VALUE SPACES.
003490       77  WS-MTR-ETIQUETA-MAYUS    PIC X(25) VALUE SPACES.
003500       77  WS-MTR-ETIQUETA-LARGO    PIC 9(2)  COMP VALUE ZEROS.
003505*     LARGO DE LA ETIQUETA YA LIMPIA (SIN '*' NI BLANCOS A LOS
003506*     COSTADOS), USADA CUANDO NINGUNA METRICA ESPERADA COINCIDE
003507*     (TK-88205) -----------------------------------------------
003508       77  WS-MTR-ETIQ-LIMPIA-LARGO PIC S9(2) COMP VALUE ZEROS.
003510       77  WS-MTR-NOMBRE-ACTUAL     PIC X(25) VALUE SPACES.
003520       77  WS-MTR-MATCH-SW          PIC X     VALUE 'N'.
003530           88  WS-MTR-MATCH-SI                VALUE 'S'.

003550*---- CAMPOS DE EMISION POR MES Y CONVERSION DE VALOR ------------
003560       77  WS-EMIT-MES-IDX          PIC 9(2)  COMP VALUE ZEROS.
003570       77  WS-EMIT-ANIO             PIC 9(4)  COMP VALUE ZEROS.
003580       77  WS-EMIT-COL              PIC 9(2)  COMP VALUE ZEROS.
003590       77  WS-VALOR-TXT             PIC X(20) VALUE SPACES.
003600       77  WS-VALOR-LIMPIO          PIC X(20) VALUE SPACES.
003610       77  WS-VALOR-LIMPIO-LARGO    PIC 9(2)  COMP VALUE ZEROS.
003620       77  WS-VALOR-NULO-SW         PIC X     VALUE 'N'.
003630           88  WS-VALOR-ES-NULO               VALUE 'S'.
003640       77  WS-VALOR-EDIT-ENTERO     PIC Z(8)9.
003650       77  WS-VALOR-SALIDA          PIC X(12) VALUE SPACES.
003652*     CAMPOS DE SEPARACION ENTERO/DECIMAL (TK-88219 - EL VALOR DE
003653*     CELDA PUEDE TRAER PUNTO DECIMAL, P.EJ. "45.5") -------------
003654       77  WS-VALOR-PUNTO-POS       PIC 9(2)  COMP VALUE ZEROS.
003655       77  WS-VALOR-PARTE-ENT-LARGO PIC 9(2)  COMP VALUE ZEROS.
003656       77  WS-VALOR-PARTE-DEC-LARGO PIC 9(2)  COMP VALUE ZEROS.
003657       77  WS-VALOR-DEC-POS         PIC 9(2)  COMP VALUE ZEROS.
003658       77  WS-VALOR-DEC-TXT         PIC X(2)  VALUE '00'.

003670*---- AREA DE TRABAJO GENERICA DE BUSQUEDA DE SUBCADENA ----------
003680*     (8100/8110 - SIN FUNCTION, REFERENCE MODIFICATION NADA MAS)
003681*     FUENTE AMPLIADA A 1260 BYTES (3 FILAS DE GRILLA) PARA QUE
003682*     SIRVA TAMBIEN A LA VENTANA DE CATEGORIA DE 3 FILAS.
003690       77  WS-BUSQ-FUENTE           PIC X(1260) VALUE SPACES.
003700       77  WS-BUSQ-FUENTE-LARGO     PIC 9(4)  COMP VALUE ZEROS.
003710       77  WS-BUSQ-PATRON           PIC X(30) VALUE SPACES.
003720       77  WS-BUSQ-PATRON-LARGO     PIC 9(2)  COMP VALUE ZEROS.
003730       77  WS-BUSQ-IDX              PIC 9(4)  COMP VALUE ZEROS.
003740       77  WS-BUSQ-TOPE             PIC S9(4) COMP VALUE ZEROS.
003750       77  WS-BUSQ-POS              PIC 9(4)  COMP VALUE ZEROS.
003760       77  WS-BUSQ-SW               PIC X     VALUE 'N'.
003770           88  WS-BUSQ-SI                     VALUE 'S'.
003780           88  WS-BUSQ-NO                     VALUE 'N'.

003800*---- AREA DE TRABAJO GENERICA DE LARGO SIN ESPACIOS (8200/8210) -
003810       77  WS-TRIM-FUENTE           PIC X(60) VALUE SPACES.
003820       77  WS-TRIM-IDX              PIC 9(2)  COMP VALUE ZEROS.
003830       77  WS-TRIM-LARGO            PIC 9(2)  COMP VALUE ZEROS.
003840*     (8300/8310 - POSICION DEL PRIMER CARACTER NO-ESPACIO, PARA
003850*     SUPRIMIR ESPACIOS DE CABECERA DEJADOS POR LA EDICION Z(8)9)
003860       77  WS-TRIM-POS-INI          PIC 9(2)  COMP VALUE ZEROS.

003880       77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
003890
003900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003910       PROCEDURE DIVISION.
003920
003930       MAIN-PROGRAM-I.
003940
003950           PERFORM 1000-INICIO-I          THRU 1000-INICIO-F
003960
003970           PERFORM 2100-CARGAR-GRILLA-I   THRU 2100-CARGAR-GRILLA-F
003980                                           UNTIL FS-GRILLA-FIN
003990
004000           PERFORM 2200-DETECT-SECCION-I  THRU 2200-DETECT-SECCION-F
004010                                  VARYING WS-ROW-IDX FROM 1 BY 1
004020                                  UNTIL WS-ROW-IDX >
004030                                        WS-CANT-FILAS-LEIDAS
004040
004050           PERFORM 2240-CERRAR-ULTIMA-I   THRU 2240-CERRAR-ULTIMA-F
004060
004070           PERFORM 2300-DETECT-MESES-I    THRU 2300-DETECT-MESES-F
004080                                  VARYING WS-SECC-IDX FROM 1 BY 1
004090                                  UNTIL WS-SECC-IDX > WS-CANT-SECCIONES
004100
004110           PERFORM 2400-PROC-SECCION-I    THRU 2400-PROC-SECCION-F
004120                                  VARYING WS-SECC-IDX FROM 1 BY 1
004130                                  UNTIL WS-SECC-IDX > WS-CANT-SECCIONES
004140
004150           PERFORM 9999-FINAL-I           THRU 9999-FINAL-F.
004160
004170       MAIN-PROGRAM-F. GOBACK.
004180
004190
004200*-----  CUERPO INICIO APERTURA ARCHIVOS Y TABLAS  ----------------
004210       1000-INICIO-I.
004220
004230           ACCEPT WS-FECHA-PROCESO FROM DATE
004240
004250           DISPLAY 'Processing: ' WS-NOMBRE-ARCHIVO
004260
004270           PERFORM 1100-CARGAR-TABLAS-MAYUS-I
004280                                  THRU 1100-CARGAR-TABLAS-MAYUS-F
004290           PERFORM 1200-CARGAR-COLPOS-I       THRU 1200-CARGAR-COLPOS-F
004300
004310           OPEN INPUT  GRILLA
004320           IF FS-GRILLA IS NOT EQUAL '00' THEN
004330              DISPLAY '* ERROR EN OPEN GRILLA = ' FS-GRILLA
004340              MOVE 9999 TO RETURN-CODE
004350              SET  FS-GRILLA-FIN TO TRUE
004360           ELSE
004370              PERFORM 2110-LEER-GRILLA-I THRU 2110-LEER-GRILLA-F
004380           END-IF
004390
004400           OPEN OUTPUT NORMALIZ
004410           IF FS-NORMAL IS NOT EQUAL '00' THEN
004420              DISPLAY '* ERROR EN OPEN NORMALIZ = ' FS-NORMAL
004430              MOVE 9999 TO RETURN-CODE
004440              SET  FS-GRILLA-FIN TO TRUE
004450           ELSE
004460              MOVE NOR-ENCABEZADO TO REG-NORMAL
004470              WRITE REG-NORMAL
004480           END-IF.
004490
004500       1000-INICIO-F. EXIT.
004510
004520
004530*---- ARMAR VISTA EN MAYUSCULAS DE CONDADOS Y CATEGORIAS ---------
004540       1100-CARGAR-TABLAS-MAYUS-I.
004550
004560           PERFORM 1110-CARGAR-CNTY-MAYUS-I
004570                              THRU 1110-CARGAR-CNTY-MAYUS-F
004580                              VARYING WS-CNTY-IDX FROM 1 BY 1
004590                              UNTIL WS-CNTY-IDX > 46
004600
004610           PERFORM 1120-CARGAR-CATG-MAYUS-I
004620                              THRU 1120-CARGAR-CATG-MAYUS-F
004630                              VARYING WS-CATG-IDX FROM 1 BY 1
004640                              UNTIL WS-CATG-IDX > 4
004641
004642           PERFORM 1130-CARGAR-MES-MAYUS-I
004643                              THRU 1130-CARGAR-MES-MAYUS-F
004644                              VARYING WS-MES-IDX FROM 1 BY 1
004645                              UNTIL WS-MES-IDX > 12.
004650
004660       1100-CARGAR-TABLAS-MAYUS-F. EXIT.
004670
004680       1110-CARGAR-CNTY-MAYUS-I.
004690
004700           MOVE WS-CNTY-NOMBRE(WS-CNTY-IDX)
004710                          TO WS-CNTY-NOMBRE-MAYUS(WS-CNTY-IDX)
004720           INSPECT WS-CNTY-NOMBRE-MAYUS(WS-CNTY-IDX)
004730                          CONVERTING
004740                          'abcdefghijklmnopqrstuvwxyz'
004750                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004760
004770       1110-CARGAR-CNTY-MAYUS-F. EXIT.
004780
004790       1120-CARGAR-CATG-MAYUS-I.
004800
004810           MOVE WS-CATG-NOMBRE(WS-CATG-IDX)
004820                          TO WS-CATG-NOMBRE-MAYUS(WS-CATG-IDX)
004830           INSPECT WS-CATG-NOMBRE-MAYUS(WS-CATG-IDX)
004840                          CONVERTING
004850                          'abcdefghijklmnopqrstuvwxyz'
004860                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004870
004880       1120-CARGAR-CATG-MAYUS-F. EXIT.
004890
004891*---- VISTA MAYUSCULA DE LOS NOMBRES DE MES, PARA EL ESCANEO -----
004892*     IZQUIERDA-A-DERECHA DEL ENCABEZADO (2315/2316/2317) --------
004893       1130-CARGAR-MES-MAYUS-I.
004894
004895           MOVE WS-MES-NOMBRE(WS-MES-IDX)
004896                              TO WS-MES-NOMBRE-MAYUS(WS-MES-IDX)
004897           INSPECT WS-MES-NOMBRE-MAYUS(WS-MES-IDX)
004898                              CONVERTING
004899                              'abcdefghijklmnopqrstuvwxyz'
004900                           TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004901
004902       1130-CARGAR-MES-MAYUS-F. EXIT.
004903
004910*---- CARGAR TABLA FALLBACK DE POSICION DE COLUMNA DE MES --------
004920*     COLUMNAS C..Q SALTEANDO F, J, N (SON VALORES DISTINTOS POR
004930*     CELDA, NO SE PUEDEN CARGAR CON UN LITERAL + REDEFINES).
004940       1200-CARGAR-COLPOS-I.
004950
004960           MOVE 03 TO WS-MES-COLPOS(1)
004970           MOVE 04 TO WS-MES-COLPOS(2)
004980           MOVE 05 TO WS-MES-COLPOS(3)
004990           MOVE 07 TO WS-MES-COLPOS(4)
005000           MOVE 08 TO WS-MES-COLPOS(5)
005010           MOVE 09 TO WS-MES-COLPOS(6)
005020           MOVE 11 TO WS-MES-COLPOS(7)
005030           MOVE 12 TO WS-MES-COLPOS(8)
005040           MOVE 13 TO WS-MES-COLPOS(9)
005050           MOVE 15 TO WS-MES-COLPOS(10)
005060           MOVE 16 TO WS-MES-COLPOS(11)
005070           MOVE 17 TO WS-MES-COLPOS(12).
005080
005090       1200-CARGAR-COLPOS-F. EXIT.
005100
005110
005120*-----  CARGAR LA GRILLA COMPLETA EN LA TABLA EN MEMORIA  --------
005130       2100-CARGAR-GRILLA-I.
005140
005150           PERFORM 2120-GUARDAR-FILA-I THRU 2120-GUARDAR-FILA-F
005160           PERFORM 2110-LEER-GRILLA-I  THRU 2110-LEER-GRILLA-F.
005170
005180       2100-CARGAR-GRILLA-F. EXIT.
005190
005200       2110-LEER-GRILLA-I.
005210
005220           READ GRILLA INTO WS-GRID-VISTA
005230
005240           EVALUATE FS-GRILLA
005250              WHEN '00'
005260                 CONTINUE
005270              WHEN '10'
005280                 SET FS-GRILLA-FIN TO TRUE
005290              WHEN OTHER
005300                 DISPLAY '* ERROR EN LECTURA GRILLA = ' FS-GRILLA
005310                 MOVE 9999 TO RETURN-CODE
005320                 SET FS-GRILLA-FIN TO TRUE
005330           END-EVALUATE.
005340
005350       2110-LEER-GRILLA-F. EXIT.
005360
005370*---- GUARDAR FILA LEIDA EN LA TABLA, CON VISTA EN MAYUSCULAS ----
005380       2120-GUARDAR-FILA-I.
005390
005400           IF NOT FS-GRILLA-FIN THEN
005410              ADD 1 TO WS-CANT-FILAS-LEIDAS
005420              SET WS-GRID-IDX TO WS-CANT-FILAS-LEIDAS
005430
005440              MOVE WS-GV-CELL-1 TO WS-GF-CELL-1(WS-GRID-IDX)
005450              MOVE WS-GV-CELL-2 TO WS-GF-CELL-2(WS-GRID-IDX)
005460
005470              PERFORM 2121-COPIAR-CELDAS-I THRU 2121-COPIAR-CELDAS-F
005480                              VARYING WS-COL-IDX FROM 1 BY 1
005490                              UNTIL WS-COL-IDX > 15
005500
005510              MOVE WS-GV-CELL-1 TO WS-GF-CELL-1-MAYUS(WS-GRID-IDX)
005520              MOVE WS-GV-CELL-2 TO WS-GF-CELL-2-MAYUS(WS-GRID-IDX)
005530              INSPECT WS-GF-CELL-1-MAYUS(WS-GRID-IDX)
005540                             CONVERTING
005550                             'abcdefghijklmnopqrstuvwxyz'
005560                          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
005570              INSPECT WS-GF-CELL-2-MAYUS(WS-GRID-IDX)
005580                             CONVERTING
005590                             'abcdefghijklmnopqrstuvwxyz'
005600                          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
005601
005602*           VISTA MAYUSCULA DE LA FILA COMPLETA (17 CELDAS
005603*           CONCATENADAS) - LA DETECCION DE ENCABEZADOS OPERA
005604*           SOBRE LA CONCATENACION DE TODAS LAS CELDAS, NO SOLO
005605*           LA CELDA 1 (TK-88205).
005606              MOVE WS-GF-FILA-TEXTO(WS-GRID-IDX)
005607                                   TO WS-GF-FILA-MAYUS(WS-GRID-IDX)
005608              INSPECT WS-GF-FILA-MAYUS(WS-GRID-IDX)
005609                             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
005612                          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
005615           END-IF.
005620
005630       2120-GUARDAR-FILA-F. EXIT.
005640
005650       2121-COPIAR-CELDAS-I.
005660
005670           SET WS-GV-IDX TO WS-COL-IDX
005680           MOVE WS-GV-CELL-SET(WS-GV-IDX)
005690                        TO WS-GF-CELL-SET(WS-GRID-IDX, WS-COL-IDX).
005700
005710       2121-COPIAR-CELDAS-F. EXIT.
005720
005730
005740*-----  DETECTAR INICIO DE SECCION (CATEGORIA) Y PERIODO  --------
005750       2200-DETECT-SECCION-I.
005760
005770           PERFORM 2211-BUSCAR-CATEGORIA-I THRU 2211-BUSCAR-CATEGORIA-F
005780
005790           IF WS-CATG-MATCH-SI THEN
005800              PERFORM 2230-CERRAR-SECCION-ANT-I
005810                                     THRU 2230-CERRAR-SECCION-ANT-F
005820              ADD 1 TO WS-CANT-SECCIONES
005830              SET WS-SECC-IDX TO WS-CANT-SECCIONES
005840              MOVE WS-CATG-ACTUAL  TO WS-SECC-CATEGORIA(WS-SECC-IDX)
005850              MOVE WS-ROW-IDX      TO WS-SECC-FILA-INI(WS-SECC-IDX)
005860           ELSE
005870              PERFORM 2220-BUSCAR-PERIODO-I THRU 2220-BUSCAR-PERIODO-F
005880           END-IF.
005890
005900       2200-DETECT-SECCION-F. EXIT.
005910
005920*---- CATEGORIA: TEXTO ENTRE "SOUTH CAROLINA COURT ADMINISTRATION"
005925*     Y "MONTHLY", TOMADO DE LA VENTANA DE 3 FILAS (ENCABEZADO
005930*     MAS LAS 2 SIGUIENTES) SEGUN EL NUEVO SPEC (TK-88205) -----
005935       2211-BUSCAR-CATEGORIA-I.
005940
005945           MOVE 'N' TO WS-CATG-MATCH-SW
005950
005955           MOVE SPACES                          TO WS-BUSQ-FUENTE
005960           MOVE WS-GF-FILA-MAYUS(WS-ROW-IDX)    TO WS-BUSQ-FUENTE(1 : 420)
005965           MOVE 420                             TO WS-BUSQ-FUENTE-LARGO
005970           MOVE 'SOUTH CAROLINA COURT ADMINIST' TO WS-BUSQ-PATRON
005975           MOVE 29                              TO WS-BUSQ-PATRON-LARGO
005980           PERFORM 8100-BUSCAR-SUBCADENA-I THRU 8100-BUSCAR-SUBCADENA-F
005985
005990           IF WS-BUSQ-SI THEN
005995              PERFORM 2213-ARMAR-VENTANA-CATEGORIA-I
006000                                THRU 2213-ARMAR-VENTANA-CATEGORIA-F
006005              PERFORM 2214-EXTRAER-TEXTO-CATEG-I
006010                                THRU 2214-EXTRAER-TEXTO-CATEG-F
006015              IF WS-CATG-TEXTO-LARGO > 0 THEN
006020                 PERFORM 2212-MAPEAR-CATEGORIA-I
006025                                        THRU 2212-MAPEAR-CATEGORIA-F
006030                                VARYING WS-CATGM-IDX FROM 1 BY 1
006035                                UNTIL WS-CATGM-IDX > 4
006040                                   OR WS-CATG-MATCH-SI
006045              END-IF
006050           END-IF.
006055
006060       2211-BUSCAR-CATEGORIA-F. EXIT.
006065
006070*---- ARMAR VENTANA DE 3 FILAS (ENCABEZADO + LAS 2 SIGUIENTES) ---
006075       2213-ARMAR-VENTANA-CATEGORIA-I.
006080
006085           MOVE SPACES TO WS-CATG-VENTANA-MAYUS
006090           MOVE WS-GF-FILA-MAYUS(WS-ROW-IDX)
006095                                TO WS-CATG-VENTANA-MAYUS(1 : 420)
006100
006105           COMPUTE WS-CATG-FILA-AUX = WS-ROW-IDX + 1
006110           IF WS-CATG-FILA-AUX <= WS-CANT-FILAS-LEIDAS THEN
006115              MOVE WS-GF-FILA-MAYUS(WS-CATG-FILA-AUX)
006120                                TO WS-CATG-VENTANA-MAYUS(421 : 420)
006125           END-IF
006130
006135           COMPUTE WS-CATG-FILA-AUX = WS-ROW-IDX + 2
006140           IF WS-CATG-FILA-AUX <= WS-CANT-FILAS-LEIDAS THEN
006145              MOVE WS-GF-FILA-MAYUS(WS-CATG-FILA-AUX)
006150                                TO WS-CATG-VENTANA-MAYUS(841 : 420)
006155           END-IF.
006160
006165       2213-ARMAR-VENTANA-CATEGORIA-F. EXIT.
006170
006175*---- EXTRAER EL TEXTO ENTRE "...ADMINISTRATION" Y "MONTHLY" -----
006180*     DENTRO DE LA VENTANA DE 3 FILAS -------------------------
006185       2214-EXTRAER-TEXTO-CATEG-I.
006190
006195           MOVE 0      TO WS-CATG-TEXTO-LARGO
006200           MOVE SPACES TO WS-CATG-TEXTO
006205
006210           MOVE WS-CATG-VENTANA-MAYUS           TO WS-BUSQ-FUENTE
006215           MOVE 1260                            TO WS-BUSQ-FUENTE-LARGO
006220           MOVE 'SOUTH CAROLINA COURT ADMINIST' TO WS-BUSQ-PATRON
006225           MOVE 29                              TO WS-BUSQ-PATRON-LARGO
006230           PERFORM 8100-BUSCAR-SUBCADENA-I THRU 8100-BUSCAR-SUBCADENA-F
006235
006240           IF WS-BUSQ-SI THEN
006245              COMPUTE WS-CATG-POS-ADMIN-FIN = WS-BUSQ-POS + 29
006250
006255              MOVE WS-CATG-VENTANA-MAYUS TO WS-BUSQ-FUENTE
006260              MOVE 'MONTHLY'             TO WS-BUSQ-PATRON
006265              MOVE 7                     TO WS-BUSQ-PATRON-LARGO
006270              PERFORM 8100-BUSCAR-SUBCADENA-I
006275                                     THRU 8100-BUSCAR-SUBCADENA-F
006280
006285              IF WS-BUSQ-SI AND WS-BUSQ-POS > WS-CATG-POS-ADMIN-FIN THEN
006290                 MOVE WS-BUSQ-POS TO WS-CATG-POS-MONTHLY
006295                 COMPUTE WS-CATG-TEXTO-LARGO =
006300                         WS-CATG-POS-MONTHLY - WS-CATG-POS-ADMIN-FIN
006305                 IF WS-CATG-TEXTO-LARGO > 120 THEN
006310                    MOVE 120 TO WS-CATG-TEXTO-LARGO
006315                 END-IF
006320                 IF WS-CATG-TEXTO-LARGO > 0 THEN
006325                    MOVE WS-CATG-VENTANA-MAYUS
006330                          (WS-CATG-POS-ADMIN-FIN : WS-CATG-TEXTO-LARGO)
006335                                               TO WS-CATG-TEXTO
006340                 END-IF
006345              END-IF
006350           END-IF.
006355
006360       2214-EXTRAER-TEXTO-CATEG-F. EXIT.
006365
006370       2212-MAPEAR-CATEGORIA-I.
006375
006380           MOVE WS-CATG-TEXTO                       TO WS-BUSQ-FUENTE
006385           MOVE WS-CATG-TEXTO-LARGO                TO WS-BUSQ-FUENTE-LARGO
006390           MOVE WS-CATG-NOMBRE-MAYUS(WS-CATGM-IDX)   TO WS-BUSQ-PATRON
006395           MOVE WS-CATG-NOMBRE-MAYUS(WS-CATGM-IDX)   TO WS-TRIM-FUENTE
006400           PERFORM 8200-TRIM-LARGO-I THRU 8200-TRIM-LARGO-F
006405           MOVE WS-TRIM-LARGO TO WS-BUSQ-PATRON-LARGO
006410           PERFORM 8100-BUSCAR-SUBCADENA-I THRU 8100-BUSCAR-SUBCADENA-F
006415
006420           IF WS-BUSQ-SI THEN
006425              SET WS-CATG-MATCH-SI TO TRUE
006430              MOVE WS-CATG-NOMBRE(WS-CATGM-IDX) TO WS-CATG-ACTUAL
006435           END-IF.
006440
006445       2212-MAPEAR-CATEGORIA-F. EXIT.
006450
006455*---- PERIODO: "PERIOD MM/DD/YYYY THROUGH MM/DD/YYYY", BUSCADO --
006460*     SOBRE LA FILA COMPLETA CONCATENADA, NO SOLO LA CELDA 1 ----
006465       2220-BUSCAR-PERIODO-I.
006470
006475           MOVE SPACES                       TO WS-BUSQ-FUENTE
006480           MOVE WS-GF-FILA-MAYUS(WS-ROW-IDX) TO WS-BUSQ-FUENTE(1 : 420)
006485           MOVE 420                          TO WS-BUSQ-FUENTE-LARGO
006490           MOVE 'PERIOD'                      TO WS-BUSQ-PATRON
006495           MOVE 6                             TO WS-BUSQ-PATRON-LARGO
006500           PERFORM 8100-BUSCAR-SUBCADENA-I THRU 8100-BUSCAR-SUBCADENA-F
006505
006510           IF WS-BUSQ-SI AND WS-CANT-SECCIONES > 0 THEN
006515              MOVE WS-BUSQ-POS TO WS-PER-POS-PERIOD
006520
006525              MOVE SPACES                       TO WS-BUSQ-FUENTE
006530              MOVE WS-GF-FILA-MAYUS(WS-ROW-IDX) TO WS-BUSQ-FUENTE(1 : 420)
006535              MOVE 420                          TO WS-BUSQ-FUENTE-LARGO
006540              MOVE 'THROUGH'                    TO WS-BUSQ-PATRON
006545              MOVE 7                            TO WS-BUSQ-PATRON-LARGO
006550              PERFORM 8100-BUSCAR-SUBCADENA-I
006555                                     THRU 8100-BUSCAR-SUBCADENA-F
006560
006565              IF WS-BUSQ-SI THEN
006570                 MOVE WS-BUSQ-POS TO WS-PER-POS-THROUGH
006575                 PERFORM 2221-EXTRAER-FECHAS-I
006580                                        THRU 2221-EXTRAER-FECHAS-F
006585              END-IF
006590           END-IF.
006595
006600       2220-BUSCAR-PERIODO-F. EXIT.
006605
006610       2221-EXTRAER-FECHAS-I.
006615
006620           MOVE WS-GF-FILA-MAYUS(WS-ROW-IDX)
006625                 (WS-PER-POS-PERIOD + 7 : 10) TO WS-PER-VENTANA
006630
006635           UNSTRING WS-PER-VENTANA DELIMITED BY '/'
006640                    INTO WS-PER1-MES WS-PER1-DIA WS-PER1-ANIO
006645
006650           MOVE WS-GF-FILA-MAYUS(WS-ROW-IDX)
006655                 (WS-PER-POS-THROUGH + 8 : 10) TO WS-PER-VENTANA
006660
006665           UNSTRING WS-PER-VENTANA DELIMITED BY '/'
006670                    INTO WS-PER2-MES WS-PER2-DIA WS-PER2-ANIO
006675
006680           MOVE WS-PER1-ANIO TO WS-PER-ANIO-INI
006685           MOVE WS-PER2-ANIO TO WS-PER-ANIO-FIN
006690
006695           MOVE WS-PER-ANIO-INI TO WS-SECC-ANIO-INI(WS-SECC-IDX)
006700           MOVE WS-PER-ANIO-FIN TO WS-SECC-ANIO-FIN(WS-SECC-IDX)
006705
006710           DISPLAY 'Processing section ' WS-SECC-IDX ': '
006715                   WS-SECC-CATEGORIA(WS-SECC-IDX) ' ('
006720                   WS-SECC-ANIO-INI(WS-SECC-IDX) '-'
006725                   WS-SECC-ANIO-FIN(WS-SECC-IDX) ')'.
006730
006735       2221-EXTRAER-FECHAS-F. EXIT.
006740
006930*---- CERRAR LA SECCION ANTERIOR AL ABRIR UNA NUEVA --------------
006940       2230-CERRAR-SECCION-ANT-I.
006950
006960           IF WS-CANT-SECCIONES > 0 THEN
006970              COMPUTE WS-SECC-FILA-FIN(WS-SECC-IDX) = WS-ROW-IDX - 1
006980           END-IF.
006990
007000       2230-CERRAR-SECCION-ANT-F. EXIT.
007010
007020*---- CERRAR LA ULTIMA SECCION AL TERMINAR EL RECORRIDO ----------
007030       2240-CERRAR-ULTIMA-I.
007040
007050           IF WS-CANT-SECCIONES > 0 THEN
007060              MOVE WS-CANT-FILAS-LEIDAS
007070                             TO WS-SECC-FILA-FIN(WS-CANT-SECCIONES)
007080           END-IF.
007090
007100       2240-CERRAR-ULTIMA-F. EXIT.
007110
007120
007130*-----  DETECTAR COLUMNA DE MES DE CADA SECCION  -----------------
007135       2300-DETECT-MESES-I.
007140
007145           MOVE 'N' TO WS-MES-JULIO-SW
007150           MOVE WS-SECC-FILA-INI(WS-SECC-IDX) TO WS-MES-JULIO-FILA
007155           COMPUTE WS-MES-SCAN-TOPE =
007160                   WS-SECC-FILA-INI(WS-SECC-IDX) + 4
007165           IF WS-MES-SCAN-TOPE > WS-SECC-FILA-FIN(WS-SECC-IDX) THEN
007170              MOVE WS-SECC-FILA-FIN(WS-SECC-IDX) TO WS-MES-SCAN-TOPE
007175           END-IF
007180
007185           PERFORM 2310-BUSCAR-JULIO-FILA-I
007190                                  THRU 2310-BUSCAR-JULIO-FILA-F
007195                        VARYING WS-MES-SCAN-FILA
007200                             FROM WS-SECC-FILA-INI(WS-SECC-IDX) BY 1
007205                        UNTIL WS-MES-SCAN-FILA > WS-MES-SCAN-TOPE
007210                           OR WS-MES-JULIO-SI
007215
007220           MOVE 0 TO WS-MES-SCAN-OK-CNT
007225
007230           IF WS-MES-JULIO-SI THEN
007235              PERFORM 2315-ESCANEAR-MESES-I THRU 2315-ESCANEAR-MESES-F
007240              IF WS-MES-SCAN-OK-CNT = 12 THEN
007245                 SET WS-SECC-MES-DETECTADO TO TRUE
007250              ELSE
007255                 DISPLAY '  warning: only ' WS-MES-SCAN-OK-CNT
007260                         ' of 12 month columns detected in section '
007265                         WS-SECC-IDX ', using default column layout'
007270              END-IF
007275           ELSE
007280              DISPLAY '  warning: no "July" header found in section '
007285                      WS-SECC-IDX ', using default column layout'
007290           END-IF
007295
007300           PERFORM 2320-ASIGNAR-COLUMNAS-I THRU 2320-ASIGNAR-COLUMNAS-F
007305                        VARYING WS-COLPOS-IDX FROM 1 BY 1
007310                        UNTIL WS-COLPOS-IDX > 12.
007315
007320       2300-DETECT-MESES-F. EXIT.
007325
007330*---- RECORRER LAS 15 CELDAS DE LA FILA BUSCANDO "JULY" ----------
007335       2310-BUSCAR-JULIO-FILA-I.
007340
007345           PERFORM 2311-BUSCAR-JULIO-COL-I THRU 2311-BUSCAR-JULIO-COL-F
007350                        VARYING WS-COL-IDX FROM 1 BY 1
007355                        UNTIL WS-COL-IDX > 15
007360                           OR WS-MES-JULIO-SI.
007365
007370       2310-BUSCAR-JULIO-FILA-F. EXIT.
007375
007380       2311-BUSCAR-JULIO-COL-I.
007385
007390           SET WS-GF-CSET-IDX TO WS-COL-IDX
007395           MOVE WS-GF-CELL-SET(WS-MES-SCAN-FILA, WS-GF-CSET-IDX)
007400                                     TO WS-MES-SCAN-CELL-MAYUS
007405           INSPECT WS-MES-SCAN-CELL-MAYUS CONVERTING
007410                   'abcdefghijklmnopqrstuvwxyz'
007415                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
007420
007425           MOVE WS-MES-SCAN-CELL-MAYUS TO WS-BUSQ-FUENTE
007430           MOVE 20                     TO WS-BUSQ-FUENTE-LARGO
007435           MOVE 'JULY'                 TO WS-BUSQ-PATRON
007440           MOVE 4                      TO WS-BUSQ-PATRON-LARGO
007445           PERFORM 8100-BUSCAR-SUBCADENA-I THRU 8100-BUSCAR-SUBCADENA-F
007450
007455           IF WS-BUSQ-SI THEN
007460              SET WS-MES-JULIO-SI     TO TRUE
007465              MOVE WS-MES-SCAN-FILA   TO WS-MES-JULIO-FILA
007470              MOVE WS-COL-IDX         TO WS-MES-JULIO-COL
007475           END-IF.
007480
007485       2311-BUSCAR-JULIO-COL-F. EXIT.
007490
007495*---- ESCANEO VERDADERO IZQUIERDA-A-DERECHA DE LOS 12 MESES, A ----
007500*     PARTIR DE LA COLUMNA DE "JULY", COMO PIDE EL NUEVO SPEC -----
007505*     (TK-88205) -----------------------------------------------
007510       2315-ESCANEAR-MESES-I.
007515
007520           MOVE WS-MES-JULIO-COL TO WS-MES-SCAN-DESDE
007525           MOVE 0                TO WS-MES-SCAN-OK-CNT
007530
007535           PERFORM 2316-BUSCAR-UN-MES-I THRU 2316-BUSCAR-UN-MES-F
007540                        VARYING WS-MES-IDX FROM 1 BY 1
007545                        UNTIL WS-MES-IDX > 12.
007550
007555       2315-ESCANEAR-MESES-F. EXIT.
007560
007565       2316-BUSCAR-UN-MES-I.
007570
007575           MOVE 'N' TO WS-MES-UNO-SW
007580
007585           PERFORM 2317-PROBAR-COL-MES-I THRU 2317-PROBAR-COL-MES-F
007590                        VARYING WS-COL-IDX FROM WS-MES-SCAN-DESDE BY 1
007595                        UNTIL WS-COL-IDX > 15
007600                           OR WS-MES-UNO-SI
007605
007610           IF WS-MES-UNO-SI THEN
007615              MOVE WS-MES-UNO-COL TO WS-MES-COL-ENCONTRADA(WS-MES-IDX)
007620              COMPUTE WS-MES-SCAN-DESDE = WS-MES-UNO-COL + 1
007625              ADD 1 TO WS-MES-SCAN-OK-CNT
007630           END-IF.
007635
007640       2316-BUSCAR-UN-MES-F. EXIT.
007645
007650*---- PROBAR SI LA CELDA DE LA COLUMNA WS-COL-IDX, EN LA FILA ----
007655*     DE "JULY", CONTIENE EL NOMBRE DEL MES WS-MES-IDX -----------
007660       2317-PROBAR-COL-MES-I.
007665
007670           SET WS-GF-CSET-IDX TO WS-COL-IDX
007675           MOVE WS-GF-CELL-SET(WS-MES-JULIO-FILA, WS-GF-CSET-IDX)
007680                                     TO WS-MES-SCAN-CELL-MAYUS
007685           INSPECT WS-MES-SCAN-CELL-MAYUS CONVERTING
007690                   'abcdefghijklmnopqrstuvwxyz'
007695                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
007700
007705           MOVE WS-MES-NOMBRE-MAYUS(WS-MES-IDX) TO WS-TRIM-FUENTE
007710           PERFORM 8200-TRIM-LARGO-I THRU 8200-TRIM-LARGO-F
007715
007720           MOVE WS-MES-SCAN-CELL-MAYUS          TO WS-BUSQ-FUENTE
007725           MOVE 20                              TO WS-BUSQ-FUENTE-LARGO
007730           MOVE WS-MES-NOMBRE-MAYUS(WS-MES-IDX)  TO WS-BUSQ-PATRON
007735           MOVE WS-TRIM-LARGO                    TO WS-BUSQ-PATRON-LARGO
007740           PERFORM 8100-BUSCAR-SUBCADENA-I THRU 8100-BUSCAR-SUBCADENA-F
007745
007750           IF WS-BUSQ-SI THEN
007755              SET WS-MES-UNO-SI TO TRUE
007760              MOVE WS-COL-IDX   TO WS-MES-UNO-COL
007765           END-IF.
007770
007775       2317-PROBAR-COL-MES-F. EXIT.
007780
007785*---- ASIGNAR COLUMNA (INDICE DE GR-CELL-SET) DE CADA MES --------
007790*     ESCANEO VERDADERO SI SE HALLARON LOS 12; SI NO, TABLA FIJA --
007795       2320-ASIGNAR-COLUMNAS-I.
007800
007805           IF WS-MES-SCAN-OK-CNT = 12 THEN
007810              MOVE WS-MES-COL-ENCONTRADA(WS-COLPOS-IDX)
007815                        TO WS-SECC-COL-MES(WS-SECC-IDX, WS-COLPOS-IDX)
007820           ELSE
007825              COMPUTE WS-MES-COL-CALC =
007830                      WS-MES-COLPOS(WS-COLPOS-IDX) - 2
007835              MOVE WS-MES-COL-CALC
007840                        TO WS-SECC-COL-MES(WS-SECC-IDX, WS-COLPOS-IDX)
007845           END-IF.
007850
007855       2320-ASIGNAR-COLUMNAS-F. EXIT.
007860
007890
007900*-----  PROCESAR UNA SECCION: FILAS DE CONDADO Y METRICAS  -------
007910       2400-PROC-SECCION-I.
007920
007930           MOVE 0 TO WS-CNTY-CANT-EN-SECCION
007940
007950           PERFORM 2410-ES-FILA-CONDADO-I THRU 2410-ES-FILA-CONDADO-F
007960                        VARYING WS-ROW-IDX
007970                             FROM WS-SECC-FILA-INI(WS-SECC-IDX) BY 1
007980                        UNTIL WS-ROW-IDX > WS-SECC-FILA-FIN(WS-SECC-IDX)
007990
008000           DISPLAY '  ' WS-CNTY-CANT-EN-SECCION ' counties in section '
008010                   WS-SECC-IDX.
008020
008030       2400-PROC-SECCION-F. EXIT.
008040
008050*---- UNA FILA ES DE CONDADO SI LA CELDA 1 NORMALIZADA COINCIDE --
008060*     CON UN NOMBRE DE LA TABLA MAESTRA DE 46 CONDADOS -----------
008070       2410-ES-FILA-CONDADO-I.
008080
008090           MOVE 'N' TO WS-CNTY-ES-FILA-SW
008100
008110           IF WS-GF-CELL-1(WS-ROW-IDX) IS NOT EQUAL TO SPACES THEN
008120              PERFORM 2411-NORMALIZAR-CONDADO-I
008130                                     THRU 2411-NORMALIZAR-CONDADO-F
008140              IF WS-CNTY-MATCH-SI THEN
008150                 SET WS-CNTY-ES-FILA-SI TO TRUE
008160                 ADD 1 TO WS-CNTY-CANT-EN-SECCION
008170                 PERFORM 2420-PROC-CONDADO-I THRU 2420-PROC-CONDADO-F
008180              END-IF
008190           END-IF.
008200
008210       2410-ES-FILA-CONDADO-F. EXIT.
008220
008230*---- QUITAR SUFIJO "COUNTY"/"."/"," Y COMPARAR CONTRA LA TABLA --
008240       2411-NORMALIZAR-CONDADO-I.
008250
008260           MOVE 'N'    TO WS-CNTY-MATCH-SW
008270           MOVE WS-GF-CELL-1(WS-ROW-IDX) TO WS-CNTY-CORE
008280           MOVE WS-GF-CELL-1-MAYUS(WS-ROW-IDX) TO WS-CNTY-CORE-MAYUS
008290
008300           MOVE WS-CNTY-CORE-MAYUS TO WS-TRIM-FUENTE
008310           PERFORM 8200-TRIM-LARGO-I THRU 8200-TRIM-LARGO-F
008320           MOVE WS-TRIM-LARGO TO WS-CNTY-CORE-LARGO
008330
008340           IF WS-CNTY-CORE-LARGO > 7 THEN
008350              IF WS-CNTY-CORE-MAYUS
008360                    (WS-CNTY-CORE-LARGO - 6 : 7) IS EQUAL 'COUNTY.' THEN
008370                 COMPUTE WS-CNTY-CORE-LARGO = WS-CNTY-CORE-LARGO - 7
008380              ELSE
008390                 IF WS-CNTY-CORE-MAYUS
008400                       (WS-CNTY-CORE-LARGO - 6 : 7)
008410                             IS EQUAL 'COUNTY,' THEN
008420                    COMPUTE WS-CNTY-CORE-LARGO =
008430                                      WS-CNTY-CORE-LARGO - 7
008440                 ELSE
008450                    IF WS-CNTY-CORE-LARGO > 6 THEN
008460                       IF WS-CNTY-CORE-MAYUS
008470                             (WS-CNTY-CORE-LARGO - 5 : 6)
008480                                   IS EQUAL 'COUNTY' THEN
008490                          COMPUTE WS-CNTY-CORE-LARGO =
008500                                            WS-CNTY-CORE-LARGO - 6
008510                       END-IF
008520                    END-IF
008530                 END-IF
008540              END-IF
008550           END-IF
008560
008570           MOVE SPACES TO WS-CNTY-ACTUAL
008580           MOVE SPACES TO WS-CNTY-ACTUAL-MAYUS
008590           IF WS-CNTY-CORE-LARGO > 0 AND WS-CNTY-CORE-LARGO < 14 THEN
008600              MOVE WS-CNTY-CORE(1 : WS-CNTY-CORE-LARGO)
008610                                                TO WS-CNTY-ACTUAL
008620              MOVE WS-CNTY-CORE-MAYUS(1 : WS-CNTY-CORE-LARGO)
008630                                                TO WS-CNTY-ACTUAL-MAYUS
008640           END-IF
008650
008660           PERFORM 2412-BUSCAR-CONDADO-I THRU 2412-BUSCAR-CONDADO-F
008670                        VARYING WS-CNTYM-IDX FROM 1 BY 1
008680                        UNTIL WS-CNTYM-IDX > 46
008690                           OR WS-CNTY-MATCH-SI.
008700
008710       2411-NORMALIZAR-CONDADO-F. EXIT.
008720
008730*---- COMPARACION SIN DISTINCION DE MAYUS/MINUS, EL VALOR FINAL --
008740*     SE TOMA SIEMPRE DE LA TABLA CANONICA (MEZCLA MAYUS/MINUS) --
008750       2412-BUSCAR-CONDADO-I.
008760
008770           IF WS-CNTY-ACTUAL-MAYUS IS EQUAL TO
008780                          WS-CNTY-NOMBRE-MAYUS(WS-CNTYM-IDX) THEN
008790              SET WS-CNTY-MATCH-SI TO TRUE
008800              MOVE WS-CNTY-NOMBRE(WS-CNTYM-IDX) TO WS-CNTY-ACTUAL
008810           END-IF.
008820
008830       2412-BUSCAR-CONDADO-F. EXIT.
008840
008850
008860*-----  PROCESAR LAS FILAS DE METRICA DE UN CONDADO  -------------
008870       2420-PROC-CONDADO-I.
008880
008890           IF WS-SECC-CATEGORIA(WS-SECC-IDX)
008900                             IS EQUAL 'Mental Health' THEN
008910              MOVE 2 TO WS-MTR-CANT-METRICAS
008920           ELSE
008930              MOVE 4 TO WS-MTR-CANT-METRICAS
008940           END-IF
008942
008944           COMPUTE WS-MTR-FILA-TOPE = WS-ROW-IDX + WS-MTR-CANT-METRICAS
008946
008948           IF WS-MTR-FILA-TOPE > WS-SECC-FILA-FIN(WS-SECC-IDX)
008950              OR WS-MTR-FILA-TOPE > WS-CANT-FILAS-LEIDAS THEN
008952              DISPLAY '  warning: metric rows out of bounds for county '
008954                      WS-CNTY-ACTUAL ' in section ' WS-SECC-IDX
008956                      ' - county skipped'
008958           ELSE
008960              PERFORM 2430-MAPEAR-METRICA-I THRU 2430-MAPEAR-METRICA-F
008970                           VARYING WS-MTR-IDX FROM 1 BY 1
008980                           UNTIL WS-MTR-IDX > WS-MTR-CANT-METRICAS
008990           END-IF.
008995
009000       2420-PROC-CONDADO-F. EXIT.
009010
009020*---- UNA METRICA OCUPA LA FILA r + WS-MTR-IDX DEL CONDADO r -----
009030       2430-MAPEAR-METRICA-I.
009040
009060           COMPUTE WS-MTR-FILA = WS-ROW-IDX + WS-MTR-IDX
009070
009150           MOVE WS-GF-CELL-2(WS-MTR-FILA) TO WS-MTR-ETIQUETA
009160           MOVE WS-GF-CELL-2-MAYUS(WS-MTR-FILA)
009170                                     TO WS-MTR-ETIQUETA-MAYUS
009180           INSPECT WS-MTR-ETIQUETA-MAYUS
009190                   REPLACING ALL '*' BY SPACE
009193           INSPECT WS-MTR-ETIQUETA
009196                   REPLACING ALL '*' BY SPACE
009200
009210           MOVE WS-MTR-ETIQUETA-MAYUS TO WS-TRIM-FUENTE
009220           PERFORM 8200-TRIM-LARGO-I THRU 8200-TRIM-LARGO-F
009230           MOVE WS-TRIM-LARGO TO WS-MTR-ETIQUETA-LARGO
009240
009250           MOVE 'N' TO WS-MTR-MATCH-SW
009260
009270           IF WS-SECC-CATEGORIA(WS-SECC-IDX)
009280                             IS EQUAL 'Mental Health' THEN
009290              PERFORM 2432-MAPEAR-MTR2-I THRU 2432-MAPEAR-MTR2-F
009300           ELSE
009310              PERFORM 2431-MAPEAR-MTR4-I THRU 2431-MAPEAR-MTR4-F
009320           END-IF
009330
009340           IF WS-MTR-MATCH-SI THEN
009345              CONTINUE
009350           ELSE
009355              IF WS-MTR-ETIQUETA-LARGO = 0 THEN
009357                 MOVE 'Unknown Metric' TO WS-MTR-NOMBRE-ACTUAL
009360              ELSE
009362                 MOVE WS-MTR-ETIQUETA-MAYUS TO WS-TRIM-FUENTE
009364                 PERFORM 8300-POS-INICIAL-I THRU 8300-POS-INICIAL-F
009366                 COMPUTE WS-MTR-ETIQ-LIMPIA-LARGO =
009368                         WS-MTR-ETIQUETA-LARGO - WS-TRIM-POS-INI + 1
009370                 IF WS-MTR-ETIQ-LIMPIA-LARGO > 0 THEN
009372                    MOVE SPACES TO WS-MTR-NOMBRE-ACTUAL
009374                    MOVE WS-MTR-ETIQUETA
009376                          (WS-TRIM-POS-INI :
009378                           WS-MTR-ETIQ-LIMPIA-LARGO)
009380                                        TO WS-MTR-NOMBRE-ACTUAL
009382                 ELSE
009384                    MOVE 'Unknown Metric' TO WS-MTR-NOMBRE-ACTUAL
009386                 END-IF
009388              END-IF
009390              DISPLAY '  warning: unrecognized metric label "'
009392                      WS-MTR-ETIQUETA
009394                      '" - using cleaned label as metric name'
009396           END-IF
009398           PERFORM 2440-EMITIR-MESES-I THRU 2440-EMITIR-MESES-F.
009420
009430       2430-MAPEAR-METRICA-F. EXIT.
009440
009450*---- MAPEO DE 4 METRICAS (ESTATE/GUARDIAN/CONSERVATOR) ----------
009460*     ORDEN DE PRUEBA: PENDING-FIRST, ADDED, DISPOSED, PENDING-END
009470       2431-MAPEAR-MTR4-I.
009480
009490           MOVE WS-MTR-ETIQUETA-MAYUS TO WS-BUSQ-FUENTE
009500           MOVE 25                    TO WS-BUSQ-FUENTE-LARGO
009510           MOVE 'PENDING FIRST'       TO WS-BUSQ-PATRON
009520           MOVE 13                    TO WS-BUSQ-PATRON-LARGO
009530           PERFORM 8100-BUSCAR-SUBCADENA-I THRU 8100-BUSCAR-SUBCADENA-F
009540
009550           IF WS-BUSQ-SI THEN
009560              SET WS-MTR-MATCH-SI TO TRUE
009570              MOVE WS-MTR4-NOMBRE(1) TO WS-MTR-NOMBRE-ACTUAL
009580           ELSE
009590              MOVE WS-MTR-ETIQUETA-MAYUS TO WS-BUSQ-FUENTE
009600              MOVE 'ADDED'               TO WS-BUSQ-PATRON
009610              MOVE 5                     TO WS-BUSQ-PATRON-LARGO
009620              PERFORM 8100-BUSCAR-SUBCADENA-I
009630                                     THRU 8100-BUSCAR-SUBCADENA-F
009640              IF WS-BUSQ-SI THEN
009650                 SET WS-MTR-MATCH-SI TO TRUE
009660                 MOVE WS-MTR4-NOMBRE(2) TO WS-MTR-NOMBRE-ACTUAL
009670              ELSE
009680                 MOVE WS-MTR-ETIQUETA-MAYUS TO WS-BUSQ-FUENTE
009690                 MOVE 'DISPOSED'            TO WS-BUSQ-PATRON
009700                 MOVE 8                     TO WS-BUSQ-PATRON-LARGO
009710                 PERFORM 8100-BUSCAR-SUBCADENA-I
009720                                        THRU 8100-BUSCAR-SUBCADENA-F
009730                 IF WS-BUSQ-SI THEN
009740                    SET WS-MTR-MATCH-SI TO TRUE
009750                    MOVE WS-MTR4-NOMBRE(3) TO WS-MTR-NOMBRE-ACTUAL
009760                 ELSE
009770                    MOVE WS-MTR-ETIQUETA-MAYUS TO WS-BUSQ-FUENTE
009780                    MOVE 'PENDING END'         TO WS-BUSQ-PATRON
009790                    MOVE 11                    TO WS-BUSQ-PATRON-LARGO
009800                    PERFORM 8100-BUSCAR-SUBCADENA-I
009810                                           THRU 8100-BUSCAR-SUBCADENA-F
009820                    IF WS-BUSQ-SI THEN
009830                       SET WS-MTR-MATCH-SI TO TRUE
009840                       MOVE WS-MTR4-NOMBRE(4) TO WS-MTR-NOMBRE-ACTUAL
009850                    END-IF
009860                 END-IF
009870              END-IF
009880           END-IF.
009890
009900       2431-MAPEAR-MTR4-F. EXIT.
009910
009920*---- MAPEO DE 2 METRICAS (MENTAL HEALTH) ------------------------
009930*     "ADDED" SE PRUEBA ANTES QUE "ORDERS" -- POR ESO UNA ETIQUETA
009940*     "ADDED" NUNCA LLEGA A COMPARARSE CONTRA "ORDERS" -----------
009950       2432-MAPEAR-MTR2-I.
009960
009970           MOVE WS-MTR-ETIQUETA-MAYUS TO WS-BUSQ-FUENTE
009980           MOVE 25                    TO WS-BUSQ-FUENTE-LARGO
009990           MOVE 'ADDED'               TO WS-BUSQ-PATRON
010000           MOVE 5                     TO WS-BUSQ-PATRON-LARGO
010010           PERFORM 8100-BUSCAR-SUBCADENA-I THRU 8100-BUSCAR-SUBCADENA-F
010020
010030           IF WS-BUSQ-SI THEN
010040              SET WS-MTR-MATCH-SI TO TRUE
010050              MOVE WS-MTR2-NOMBRE(1) TO WS-MTR-NOMBRE-ACTUAL
010060           ELSE
010070              MOVE WS-MTR-ETIQUETA-MAYUS TO WS-BUSQ-FUENTE
010080              MOVE 'ORDERS'              TO WS-BUSQ-PATRON
010090              MOVE 6                     TO WS-BUSQ-PATRON-LARGO
010100              PERFORM 8100-BUSCAR-SUBCADENA-I
010110                                     THRU 8100-BUSCAR-SUBCADENA-F
010120              IF WS-BUSQ-SI THEN
010130                 SET WS-MTR-MATCH-SI TO TRUE
010140                 MOVE WS-MTR2-NOMBRE(2) TO WS-MTR-NOMBRE-ACTUAL
010150              END-IF
010160           END-IF.
010170
010180       2432-MAPEAR-MTR2-F. EXIT.
010190
010200
010210*-----  EMITIR UN REGISTRO NORMALIZADO POR CADA MES (1-12)  ------
010220       2440-EMITIR-MESES-I.
010230
010240           PERFORM 2445-EMITIR-UN-MES-I THRU 2445-EMITIR-UN-MES-F
010250                        VARYING WS-EMIT-MES-IDX FROM 1 BY 1
010260                        UNTIL WS-EMIT-MES-IDX > 12.
010270
010280       2440-EMITIR-MESES-F. EXIT.
010290
010300       2445-EMITIR-UN-MES-I.
010310
010320           MOVE WS-SECC-COL-MES(WS-SECC-IDX, WS-EMIT-MES-IDX)
010330                                                 TO WS-EMIT-COL
010340           SET WS-GF-CSET-IDX TO WS-EMIT-COL
010350
010360           IF WS-EMIT-MES-IDX < 7 THEN
010370              MOVE WS-SECC-ANIO-INI(WS-SECC-IDX) TO WS-EMIT-ANIO
010380           ELSE
010390              MOVE WS-SECC-ANIO-FIN(WS-SECC-IDX) TO WS-EMIT-ANIO
010400           END-IF
010410
010420           MOVE WS-GF-CELL-SET(WS-MTR-FILA, WS-GF-CSET-IDX)
010430                                                  TO WS-VALOR-TXT
010440
010450           PERFORM 2450-CONVERT-VALOR-I THRU 2450-CONVERT-VALOR-F
010460           PERFORM 2460-ARMAR-LINEA-I   THRU 2460-ARMAR-LINEA-F
010470           PERFORM 2470-GRABAR-REG-I    THRU 2470-GRABAR-REG-F.
010480
010490       2445-EMITIR-UN-MES-F. EXIT.
010500
010510*---- LIMPIAR COMAS, DETECTAR BLANCO / NO NUMERICO (NULO) --------
010520       2450-CONVERT-VALOR-I.
010521
010522           MOVE SPACES TO WS-VALOR-LIMPIO
010523           MOVE 0      TO WS-VALOR-LIMPIO-LARGO
010524           MOVE 'N'    TO WS-VALOR-NULO-SW
010525           MOVE ZEROS  TO NOR-VALOR-NUM
010526
010527           IF WS-VALOR-TXT IS EQUAL TO SPACES THEN
010528              SET WS-VALOR-ES-NULO TO TRUE
010529           ELSE
010530              MOVE WS-VALOR-TXT TO WS-TRIM-FUENTE
010531              PERFORM 8200-TRIM-LARGO-I THRU 8200-TRIM-LARGO-F
010532
010533              PERFORM 2451-QUITAR-COMAS-I THRU 2451-QUITAR-COMAS-F
010534                           VARYING WS-TRIM-IDX FROM 1 BY 1
010535                           UNTIL WS-TRIM-IDX > WS-TRIM-LARGO
010536
010537              IF WS-VALOR-LIMPIO-LARGO = 0 THEN
010538                 SET WS-VALOR-ES-NULO TO TRUE
010539              ELSE
010540                 PERFORM 2452-SEPARAR-DECIMAL-I
010541                                       THRU 2452-SEPARAR-DECIMAL-F
010542              END-IF
010543           END-IF.
010544
010545       2450-CONVERT-VALOR-F. EXIT.
010546
010547*---- COPIAR CARACTER A CARACTER SALTEANDO LAS COMAS -------------
010548       2451-QUITAR-COMAS-I.
010549
010550           IF WS-TRIM-FUENTE(WS-TRIM-IDX : 1) IS NOT EQUAL ',' THEN
010551              ADD 1 TO WS-VALOR-LIMPIO-LARGO
010552              MOVE WS-TRIM-FUENTE(WS-TRIM-IDX : 1)
010553                     TO WS-VALOR-LIMPIO(WS-VALOR-LIMPIO-LARGO : 1)
010554           END-IF.
010555
010556       2451-QUITAR-COMAS-F. EXIT.
010557
010558*---- SEPARAR PARTE ENTERA / DECIMAL DEL VALOR YA LIMPIO DE COMAS
010559*     (TK-88219) - UN "." DENTRO DE LA CADENA HACE FALLAR "IS
010560*     NUMERIC" SI SE PRUEBA TODO JUNTO, ASI QUE SE BUSCA EL PUNTO
010561*     (8100/8110) Y SE PRUEBA CADA PARTE POR SU CUENTA. SIN PUNTO,
010562*     SE SIGUE PROBANDO TODO COMO ENTERO, IGUAL QUE ANTES.
010563       2452-SEPARAR-DECIMAL-I.
010564
010565           MOVE WS-VALOR-LIMPIO       TO WS-BUSQ-FUENTE
010566           MOVE WS-VALOR-LIMPIO-LARGO TO WS-BUSQ-FUENTE-LARGO
010567           MOVE '.'                   TO WS-BUSQ-PATRON
010568           MOVE 1                     TO WS-BUSQ-PATRON-LARGO
010569           PERFORM 8100-BUSCAR-SUBCADENA-I THRU 8100-BUSCAR-SUBCADENA-F
010570
010571           IF WS-BUSQ-NO THEN
010572              IF WS-VALOR-LIMPIO(1 : WS-VALOR-LIMPIO-LARGO)
010573                          IS NOT NUMERIC THEN
010574                 SET WS-VALOR-ES-NULO TO TRUE
010575              ELSE
010576                 MOVE WS-VALOR-LIMPIO(1 : WS-VALOR-LIMPIO-LARGO)
010577                                         TO NOR-VALOR-ENTERO
010578                 MOVE ZEROS TO NOR-VALOR-DECIMAL
010579              END-IF
010580           ELSE
010581              MOVE WS-BUSQ-POS TO WS-VALOR-PUNTO-POS
010582              COMPUTE WS-VALOR-PARTE-ENT-LARGO =
010583                      WS-VALOR-PUNTO-POS - 1
010584              COMPUTE WS-VALOR-PARTE-DEC-LARGO =
010585                      WS-VALOR-LIMPIO-LARGO - WS-VALOR-PUNTO-POS
010586
010587              IF WS-VALOR-PARTE-ENT-LARGO = 0 THEN
010588                 MOVE 0 TO NOR-VALOR-ENTERO
010589                 PERFORM 2453-SEPARAR-FRACCION-I
010590                                       THRU 2453-SEPARAR-FRACCION-F
010591              ELSE
010592                 IF WS-VALOR-LIMPIO(1 : WS-VALOR-PARTE-ENT-LARGO)
010593                              IS NOT NUMERIC THEN
010594                    SET WS-VALOR-ES-NULO TO TRUE
010595                 ELSE
010596                    MOVE WS-VALOR-LIMPIO(1 : WS-VALOR-PARTE-ENT-LARGO)
010597                                            TO NOR-VALOR-ENTERO
010598                    PERFORM 2453-SEPARAR-FRACCION-I
010599                                          THRU 2453-SEPARAR-FRACCION-F
010600                 END-IF
010601              END-IF
010602           END-IF.
010603
010604       2452-SEPARAR-DECIMAL-F. EXIT.
010605
010606*---- PARTE DECIMAL: HASTA 2 DIGITOS DESPUES DEL PUNTO, SIN ------
010607*     REDONDEAR (PRECISION INTERNA V9(2) DE NOR-VALOR-NUM); UN
010608*     SOLO DIGITO DESPUES DEL PUNTO SE TOMA COMO DECIMAS (".5" =
010609*     50 CENTESIMOS); PUNTO SIN DIGITOS DETRAS QUEDA EN CERO.
010610       2453-SEPARAR-FRACCION-I.
010611
010612           MOVE '00' TO WS-VALOR-DEC-TXT
010613           COMPUTE WS-VALOR-DEC-POS = WS-VALOR-PUNTO-POS + 1
010614
010615           IF WS-VALOR-PARTE-DEC-LARGO > 0 THEN
010616              IF WS-VALOR-LIMPIO(WS-VALOR-DEC-POS :
010617                                 WS-VALOR-PARTE-DEC-LARGO)
010618                           IS NOT NUMERIC THEN
010619                 SET WS-VALOR-ES-NULO TO TRUE
010620              ELSE
010621                 IF WS-VALOR-PARTE-DEC-LARGO >= 2 THEN
010622                    MOVE WS-VALOR-LIMPIO(WS-VALOR-DEC-POS : 2)
010623                                            TO WS-VALOR-DEC-TXT
010624                 ELSE
010625                    MOVE WS-VALOR-LIMPIO(WS-VALOR-DEC-POS : 1)
010626                                       TO WS-VALOR-DEC-TXT(1 : 1)
010627                 END-IF
010628              END-IF
010629           END-IF
010630
010631           IF NOT WS-VALOR-ES-NULO THEN
010632              MOVE WS-VALOR-DEC-TXT TO NOR-VALOR-DECIMAL
010633           END-IF.
010634
010635       2453-SEPARAR-FRACCION-F. EXIT.
010640
010950
010960*---- ARMAR LA LINEA CSV DE SALIDA (SIN FUNCTION TRIM) -----------
010970       2460-ARMAR-LINEA-I.
010980
010990           MOVE WS-NOMBRE-ARCHIVO                  TO NOR-ARCHIVO
011000           MOVE WS-SECC-CATEGORIA(WS-SECC-IDX)      TO NOR-CATEGORIA
011010           MOVE WS-EMIT-ANIO                        TO NOR-ANIO
011020           MOVE WS-MES-NOMBRE(WS-EMIT-MES-IDX)      TO NOR-MES
011030           MOVE WS-CNTY-ACTUAL                      TO NOR-CONDADO
011040           MOVE WS-MTR-NOMBRE-ACTUAL                TO NOR-METRICA
011050
011060           IF WS-VALOR-ES-NULO THEN
011070              MOVE SPACES TO NOR-VALOR
011080           ELSE
011090              PERFORM 2461-EDITAR-VALOR-I THRU 2461-EDITAR-VALOR-F
011100           END-IF
011110
011120           PERFORM 2462-CALCULAR-LARGOS-I THRU 2462-CALCULAR-LARGOS-F
011130
011140           IF WS-CSV-LARGO-VALOR = 0 THEN
011150              STRING NOR-ARCHIVO(1 : WS-CSV-LARGO-ARCHIVO)
011160                     DELIMITED BY SIZE
011170                     ',' DELIMITED BY SIZE
011180                     NOR-CATEGORIA(1 : WS-CSV-LARGO-CATEGORIA)
011190                     DELIMITED BY SIZE
011200                     ',' DELIMITED BY SIZE
011210                     NOR-ANIO DELIMITED BY SIZE
011220                     ',' DELIMITED BY SIZE
011230                     NOR-MES(1 : WS-CSV-LARGO-MES)
011240                     DELIMITED BY SIZE
011250                     ',' DELIMITED BY SIZE
011260                     NOR-CONDADO(1 : WS-CSV-LARGO-CONDADO)
011270                     DELIMITED BY SIZE
011280                     ',' DELIMITED BY SIZE
011290                     NOR-METRICA(1 : WS-CSV-LARGO-METRICA)
011300                     DELIMITED BY SIZE
011310                     ',' DELIMITED BY SIZE
011320                     INTO REG-NORMAL
011330           ELSE
011340              STRING NOR-ARCHIVO(1 : WS-CSV-LARGO-ARCHIVO)
011350                     DELIMITED BY SIZE
011360                     ',' DELIMITED BY SIZE
011370                     NOR-CATEGORIA(1 : WS-CSV-LARGO-CATEGORIA)
011380                     DELIMITED BY SIZE
011390                     ',' DELIMITED BY SIZE
011400                     NOR-ANIO DELIMITED BY SIZE
011410                     ',' DELIMITED BY SIZE
011420                     NOR-MES(1 : WS-CSV-LARGO-MES)
011430                     DELIMITED BY SIZE
011440                     ',' DELIMITED BY SIZE
011450                     NOR-CONDADO(1 : WS-CSV-LARGO-CONDADO)
011460                     DELIMITED BY SIZE
011470                     ',' DELIMITED BY SIZE
011480                     NOR-METRICA(1 : WS-CSV-LARGO-METRICA)
011490                     DELIMITED BY SIZE
011500                     ',' DELIMITED BY SIZE
011510                     NOR-VALOR(1 : WS-CSV-LARGO-VALOR)
011520                     DELIMITED BY SIZE
011530                     INTO REG-NORMAL
011540           END-IF.
011550
011560       2460-ARMAR-LINEA-F. EXIT.
011570
011580*---- CALCULAR EL LARGO SIN ESPACIOS DE CADA CAMPO DEL REGISTRO --
011590       2462-CALCULAR-LARGOS-I.
011600
011610           MOVE NOR-ARCHIVO   TO WS-TRIM-FUENTE
011620           PERFORM 8200-TRIM-LARGO-I THRU 8200-TRIM-LARGO-F
011630           MOVE WS-TRIM-LARGO TO WS-CSV-LARGO-ARCHIVO
011640
011650           MOVE NOR-CATEGORIA TO WS-TRIM-FUENTE
011660           PERFORM 8200-TRIM-LARGO-I THRU 8200-TRIM-LARGO-F
011670           MOVE WS-TRIM-LARGO TO WS-CSV-LARGO-CATEGORIA
011680
011690           MOVE NOR-MES       TO WS-TRIM-FUENTE
011700           PERFORM 8200-TRIM-LARGO-I THRU 8200-TRIM-LARGO-F
011710           MOVE WS-TRIM-LARGO TO WS-CSV-LARGO-MES
011720
011730           MOVE NOR-CONDADO   TO WS-TRIM-FUENTE
011740           PERFORM 8200-TRIM-LARGO-I THRU 8200-TRIM-LARGO-F
011750           MOVE WS-TRIM-LARGO TO WS-CSV-LARGO-CONDADO
011760
011770           MOVE NOR-METRICA   TO WS-TRIM-FUENTE
011780           PERFORM 8200-TRIM-LARGO-I THRU 8200-TRIM-LARGO-F
011790           MOVE WS-TRIM-LARGO TO WS-CSV-LARGO-METRICA
011800
011810           MOVE NOR-VALOR     TO WS-TRIM-FUENTE
011820           PERFORM 8200-TRIM-LARGO-I THRU 8200-TRIM-LARGO-F
011830           MOVE WS-TRIM-LARGO TO WS-CSV-LARGO-VALOR.
011840
011850       2462-CALCULAR-LARGOS-F. EXIT.
011860
011870*---- EDITAR EL VALOR NUMERICO SUPRIMIENDO CEROS Y ".00" ---------
011880*     LA EDICION Z(8)9 DEJA ESPACIOS A LA IZQUIERDA EN LUGAR DE
011890*     LOS CEROS SUPRIMIDOS - SE QUITAN CON 8300 (INICIO) Y 8200
011900*     (FINAL) ANTES DE MOVER EL RESULTADO A NOR-VALOR.
011910       2461-EDITAR-VALOR-I.
011920
011930           MOVE NOR-VALOR-ENTERO TO WS-VALOR-EDIT-ENTERO
011940           MOVE SPACES TO WS-VALOR-SALIDA
011950
011960           IF NOR-VALOR-DECIMAL IS EQUAL TO ZEROS THEN
011970              MOVE WS-VALOR-EDIT-ENTERO TO WS-VALOR-SALIDA
011980           ELSE
011990              STRING WS-VALOR-EDIT-ENTERO DELIMITED BY SIZE
012000                     '.'                  DELIMITED BY SIZE
012010                     NOR-VALOR-DECIMAL    DELIMITED BY SIZE
012020                     INTO WS-VALOR-SALIDA
012030           END-IF
012040
012050           MOVE WS-VALOR-SALIDA TO WS-TRIM-FUENTE
012060           PERFORM 8300-POS-INICIAL-I THRU 8300-POS-INICIAL-F
012070           PERFORM 8200-TRIM-LARGO-I  THRU 8200-TRIM-LARGO-F
012080
012090           MOVE SPACES TO NOR-VALOR
012100           IF WS-TRIM-LARGO >= WS-TRIM-POS-INI THEN
012110              MOVE WS-TRIM-FUENTE
012120                      (WS-TRIM-POS-INI :
012130                       WS-TRIM-LARGO - WS-TRIM-POS-INI + 1) TO NOR-VALOR
012140           END-IF.
012150
012160       2461-EDITAR-VALOR-F. EXIT.
012170
012180*---- GRABAR UN REGISTRO NORMALIZADO -----------------------------
012190       2470-GRABAR-REG-I.
012200
012210           WRITE REG-NORMAL
012220
012230           EVALUATE FS-NORMAL
012240              WHEN '00'
012250                 ADD 1 TO WS-CANT-REGISTROS
012260              WHEN OTHER
012270                 DISPLAY '* ERROR EN GRABAR NORMALIZ = ' FS-NORMAL
012280                 MOVE 9999 TO RETURN-CODE
012290           END-EVALUATE.
012300
012310       2470-GRABAR-REG-F. EXIT.
012320
012330
012340*-----  BUSQUEDA GENERICA DE SUBCADENA (CONTAINS, SIN FUNCTION)  -
012350*     ENTRADA:  WS-BUSQ-FUENTE / WS-BUSQ-FUENTE-LARGO
012360*               WS-BUSQ-PATRON / WS-BUSQ-PATRON-LARGO
012370*     SALIDA:   WS-BUSQ-SW ('S'=ENCONTRADO) Y WS-BUSQ-POS
012380       8100-BUSCAR-SUBCADENA-I.
012390
012400           MOVE 'N' TO WS-BUSQ-SW
012410           MOVE 0   TO WS-BUSQ-POS
012420           COMPUTE WS-BUSQ-TOPE =
012430                   WS-BUSQ-FUENTE-LARGO - WS-BUSQ-PATRON-LARGO + 1
012440
012450           IF WS-BUSQ-TOPE > 0 THEN
012460              PERFORM 8110-PROBAR-POSICION-I THRU 8110-PROBAR-POSICION-F
012470                           VARYING WS-BUSQ-IDX FROM 1 BY 1
012480                           UNTIL WS-BUSQ-IDX > WS-BUSQ-TOPE
012490                              OR WS-BUSQ-SI
012500           END-IF.
012510
012520       8100-BUSCAR-SUBCADENA-F. EXIT.
012530
012540       8110-PROBAR-POSICION-I.
012550
012560           IF WS-BUSQ-FUENTE(WS-BUSQ-IDX : WS-BUSQ-PATRON-LARGO)
012570                 IS EQUAL TO
012580                       WS-BUSQ-PATRON(1 : WS-BUSQ-PATRON-LARGO) THEN
012590              SET WS-BUSQ-SI TO TRUE
012600              MOVE WS-BUSQ-IDX TO WS-BUSQ-POS
012610           END-IF.
012620
012630       8110-PROBAR-POSICION-F. EXIT.
012640
012650
012660*-----  LARGO SIN ESPACIOS A LA DERECHA (TRIM, SIN FUNCTION)  ----
012670*     ENTRADA:  WS-TRIM-FUENTE (60 BYTES)
012680*     SALIDA:   WS-TRIM-LARGO
012690       8200-TRIM-LARGO-I.
012700
012710           MOVE 60 TO WS-TRIM-IDX
012720           MOVE 0  TO WS-TRIM-LARGO
012730
012740           PERFORM 8210-PROBAR-CARACTER-I THRU 8210-PROBAR-CARACTER-F
012750                        VARYING WS-TRIM-IDX FROM 60 BY -1
012760                        UNTIL WS-TRIM-IDX = 0
012770                           OR WS-TRIM-LARGO > 0.
012780
012790       8200-TRIM-LARGO-F. EXIT.
012800
012810       8210-PROBAR-CARACTER-I.
012820
012830           IF WS-TRIM-FUENTE(WS-TRIM-IDX : 1) IS NOT EQUAL SPACE THEN
012840              MOVE WS-TRIM-IDX TO WS-TRIM-LARGO
012850           END-IF.
012860
012870       8210-PROBAR-CARACTER-F. EXIT.
012880
012890
012900*-----  POSICION DEL PRIMER CARACTER SIN ESPACIO (INICIO)  -------
012910*     ENTRADA:  WS-TRIM-FUENTE (60 BYTES)
012920*     SALIDA:   WS-TRIM-POS-INI
012930       8300-POS-INICIAL-I.
012940
012950           MOVE 0 TO WS-TRIM-POS-INI
012960
012970           PERFORM 8310-PROBAR-INICIAL-I THRU 8310-PROBAR-INICIAL-F
012980                        VARYING WS-TRIM-IDX FROM 1 BY 1
012990                        UNTIL WS-TRIM-IDX > 60
013000                           OR WS-TRIM-POS-INI > 0.
013010
013020       8300-POS-INICIAL-F. EXIT.
013030
013040       8310-PROBAR-INICIAL-I.
013050
013060           IF WS-TRIM-FUENTE(WS-TRIM-IDX : 1) IS NOT EQUAL SPACE THEN
013070              MOVE WS-TRIM-IDX TO WS-TRIM-POS-INI
013080           END-IF.
013090
013100       8310-PROBAR-INICIAL-F. EXIT.
013110
013120
013130*-----  CIERRE DE ARCHIVOS Y DISPLAY DE TOTALES FINALES  ---------
013140       9999-FINAL-I.
013150
013152*     TK-88205 - ANTES SE CERRABA Y SE MOSTRABAN LOS TOTALES SOLO
013154*     SI RETURN-CODE NO ERA 9999; UN ERROR DE E/S DEJABA EL
013156*     ARCHIVO SIN CERRAR Y SUPRIMIA LA LINEA FINAL - AHORA SE
013158*     HACE SIEMPRE.
013160           CLOSE GRILLA
013170           CLOSE NORMALIZ
013190
013200           MOVE WS-CANT-FILAS-LEIDAS TO WS-CANT-FILAS-EDIT
013210           MOVE WS-CANT-REGISTROS    TO WS-CANT-REGIS-EDIT
013220
013230           DISPLAY '===================================='
013240           DISPLAY 'Grid rows read          : ' WS-CANT-FILAS-EDIT
013250           DISPLAY 'Sections detected        : ' WS-CANT-SECCIONES
013260           DISPLAY 'Extraction complete. Wrote '
013270                    WS-CANT-REGIS-EDIT
013280                    ' entries to ' WS-NOMBRE-SALIDA.
013300
013310       9999-FINAL-F. EXIT.
